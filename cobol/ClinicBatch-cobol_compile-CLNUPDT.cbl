000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLNUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE SCHEDULER/BILLING STEP OF THE CLINIC
001300*          BATCH CHAIN.  IT READS THE EDITED BOOKING-REQUEST
001400*          WORK FILE (BUILT BY CLNEDIT) ONE REQUEST AT A TIME.
001500*
001600*          PATIENT, DOCTOR AND SERVICE MASTER FILES ARE LOADED
001700*          INTO WORKING-STORAGE TABLES AT HOUSEKEEPING TIME AND
001800*          NEVER REWRITTEN -- THIS PROGRAM ONLY READS THEM.  THE
001900*          APPOINTMENT AND INVOICE FILES ARE ALSO LOADED INTO
002000*          TABLES, THEN GROWN/UPDATED BY THE REQUEST LOOP, AND
002100*          REWRITTEN IN FULL AT END OF RUN -- THERE IS NO
002200*          INDEXED/VSAM ACCESS ANYWHERE IN THIS CHAIN.
002300*
002400*          ACTION B (BOOK) LOOKS UP PATIENT/DOCTOR/SERVICE,
002500*          CALLS DTEADD FOR THE APPOINTMENT END TIME, CHECKS THE
002600*          DOCTOR'S EXISTING APPOINTMENTS FOR A TIME OVERLAP
002700*          (ANY STATUS -- A CANCELLED APPOINTMENT STILL BLOCKS
002800*          THE SLOT), AND IF CLEAR, CREATES THE APPOINTMENT AND
002900*          ITS INVOICE (PRICED BY CLCLSVC).  ACTIONS C AND D
003000*          CANCEL OR COMPLETE AN EXISTING APPOINTMENT BY ID --
003100*          ON THESE, REQ-PATIENT-ID ACTUALLY CARRIES THE
003200*          APPOINTMENT-ID, NOT A PATIENT KEY.  SEE CLNREQ.
003300*
003400******************************************************************
003500
003600         INPUT FILE              -   REQEDIT, RUNPARM
003700
003800         MASTER FILES (READ-ONLY) -  PATFILE, DOCFILE, SVCFILE
003900
004000         UPDATED FILES           -   APTFILE, INVFILE
004100
004200         OUTPUT FILE PRODUCED    -   REPORT (RUN LOG + TOTALS)
004300
004400         DUMP FILE               -   SYSOUT
004500
004600******************************************************************
004700*  CHANGE LOG
004800******************************************************************
004900*  04/02/89  JRS  ORIGINAL INSTALL -- ADAPTED FROM THE DAILY
005000*                 PATIENT-CHARGES UPDATE, MERGED WITH THE
005100*                 HOLD-KEY APPLY-UPDATES LOGIC OUT OF THE
005200*                 TREATMENT UPDATE FOR THE CANCEL/COMPLETE SIDE
005300*  10/11/90  JRS  CONFLICT CHECK ADDED FOR ACTION B, REQ CR-1201
005400*  03/04/92  TGD  SEQUENTIAL APT/INV ID GENERATION ADDED -- NO
005500*                 MORE MANUAL KEY ASSIGNMENT FROM THE BOOKING
005600*                 DESK, KEYS NOW COME OFF THE RUNPARM CARD
005700*  07/29/94  JRS  SPLIT FIND-PATIENT/FIND-DOCTOR/FIND-SERVICE
005800*                 INTO THEIR OWN PARAGRAPHS SO EACH REJECT
005900*                 REASON COULD BE COUNTED SEPARATELY
006000*  02/02/97  MKL  FIXED 0C7 ON AN EMPTY REQEDIT FILE -- ZERO
006100*                 REQUESTS IS NOW A VALID (IF QUIET) RUN
006200*  09/14/98  MKL  Y2K -- PARM-PROC-DATETIME AND PARM-DTE-CCYY
006300*                 ARE BOTH ALREADY 4-DIGIT YEAR, SIGNED OFF
006400*  05/20/01  TGD  MERGED THE SEPARATE CANCEL AND COMPLETE
006500*                 PARAGRAPHS INTO ONE 360-CANCEL-OR-COMPLETE --
006600*                 THEY WERE IDENTICAL EXCEPT FOR THE STATUS CODE
006700*  11/08/03  JRS  PATIENT TABLE SIZE RAISED TO 2000, DOCTOR AND
006800*                 SERVICE TO 200, APPOINTMENT/INVOICE TO 5000 --
006900*                 CLINIC OUTGREW THE ORIGINAL SMALLER TABLES
006910*  09/02/05  MKL  PULLED THE REC-STATUS/ADDED-DTE/LAST-UPDT-DTE/
006920*                 LAST-UPDT-USER FIELDS OUT OF ALL FIVE TABLE
006930*                 ROWS -- AUDIT REVIEW FOUND THEY WERE NEVER SET
006940*                 BY THE BOOKING DESK NOR READ BY ANY PARAGRAPH
006950*                 HERE OR IN CLNRPT, JUST DEAD WEIGHT.  PADDED
006960*                 OUT WITH FILLER INSTEAD.  ALSO ADDED
006970*                 APT-TBL-KEY-VIEW (SAME IDIOM AS THE PATIENT
006980*                 AND SERVICE KEY VIEWS) AND WIRED IT INTO
006990*                 365-SCAN-APT-BY-ID, REQ CR-5523
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200     ASSIGN TO UT-S-SYSOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT RUNPARM
008600     ASSIGN TO UT-S-RUNPARM
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS RPCODE.
008900
009000     SELECT REQEDIT
009100     ASSIGN TO UT-S-REQEDIT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS REQCODE.
009400
009500     SELECT PATFILE
009600     ASSIGN TO UT-S-PATFILE
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS PATCODE.
009900
010000     SELECT DOCFILE
010100     ASSIGN TO UT-S-DOCFILE
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS DOCCODE.
010400
010500     SELECT SVCFILE
010600     ASSIGN TO UT-S-SVCFILE
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS SVCCODE.
010900
011000     SELECT APTFILE
011100     ASSIGN TO UT-S-APTFILE
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS APTCODE.
011400
011500     SELECT INVFILE
011600     ASSIGN TO UT-S-INVFILE
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS INVCODE.
011900
012000     SELECT REPORT
012100     ASSIGN TO UT-S-REPORT
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS RPTCODE.
012400
012500 DATA DIVISION.
012600 FILE SECTION.
012700 FD  SYSOUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 130 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS SYSOUT-REC.
013300 01  SYSOUT-REC  PIC X(130).
013400
013500****** ONE CARD -- PROCESSING DATE/TIME, REPORT YEAR/MONTH AND
013600****** THE NEXT APPOINTMENT/INVOICE SEQUENCE NUMBERS FOR THIS RUN
013700 FD  RUNPARM
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 80 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS RUNPARM-REC.
014300 01  RUNPARM-REC  PIC X(80).
014400
014500****** BUILT BY CLNEDIT -- ALREADY STRUCTURALLY CLEAN, ONE
014600****** BOOKING/CANCEL/COMPLETE REQUEST PER RECORD, NO TRAILER
014700 FD  REQEDIT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS REQEDIT-REC.
015300 01  REQEDIT-REC  PIC X(80).
015400
015500****** PATIENT MASTER -- LOADED INTO PAT-TABLE-AREA, READ ONLY
015600 FD  PATFILE
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 160 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS PATRAW-REC.
016200 01  PATRAW-REC  PIC X(160).
016300
016400****** DOCTOR MASTER -- LOADED INTO DOC-TABLE-AREA, READ ONLY
016500 FD  DOCFILE
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 160 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS DOCRAW-REC.
017100 01  DOCRAW-REC  PIC X(160).
017200
017300****** SERVICE MASTER -- LOADED INTO SVC-TABLE-AREA, PRICED
017400****** ONCE AT HOUSEKEEPING TIME BY CLCLSVC, READ ONLY AFTER THAT
017500 FD  SVCFILE
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 160 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS SVCRAW-REC.
018100 01  SVCRAW-REC  PIC X(160).
018200
018300****** APPOINTMENT FILE -- READ INTO APT-TABLE-AREA AT
018400****** HOUSEKEEPING TIME, GROWN/UPDATED BY THE REQUEST LOOP,
018500****** CLOSED AND REOPENED FOR OUTPUT BY 800-SAVE-APPOINTMENTS
018600 FD  APTFILE
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 160 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS APTRAW-REC.
019200 01  APTRAW-REC  PIC X(160).
019300
019400****** INVOICE FILE -- SAME TREATMENT AS APTFILE ABOVE
019500 FD  INVFILE
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 160 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS INVRAW-REC.
020100 01  INVRAW-REC  PIC X(160).
020200
020300 FD  REPORT
020400     RECORDING MODE IS F
020500     LABEL RECORDS ARE STANDARD
020600     RECORD CONTAINS 132 CHARACTERS
020700     BLOCK CONTAINS 0 RECORDS
020800     DATA RECORD IS RPT-REC.
020900 01  RPT-REC  PIC X(132).
021000
021100** QSAM FILE
021200 WORKING-STORAGE SECTION.
021300
021400 01  FILE-STATUS-CODES.
021500     05  RPCODE                     PIC X(2).
021600         88  CODE-READ-RUNPARM      VALUE SPACES.
021700     05  REQCODE                    PIC X(2).
021800         88  CODE-READ-REQ          VALUE SPACES.
021900     05  PATCODE                    PIC X(2).
022000         88  CODE-READ-PAT          VALUE SPACES.
022100     05  DOCCODE                    PIC X(2).
022200         88  CODE-READ-DOC          VALUE SPACES.
022300     05  SVCCODE                    PIC X(2).
022400         88  CODE-READ-SVC          VALUE SPACES.
022500     05  APTCODE                    PIC X(2).
022600         88  CODE-OK-APT            VALUE SPACES.
022700     05  INVCODE                    PIC X(2).
022800         88  CODE-OK-INV            VALUE SPACES.
022900     05  RPTCODE                    PIC X(2).
023000         88  CODE-WRITE-RPT         VALUE SPACES.
023100
023200 COPY CLNREQ.
023300 COPY CLNPARM.
023400 COPY CLNABND.
023500
023600 77  WS-DATE                        PIC 9(6).
023800
023900*  PATIENT MASTER TABLE -- ONE ROW PER PATIENT, LOADED ONCE AT    MKL-0826
024000*  HOUSEKEEPING TIME, NEVER REWRITTEN.  LAYOUT MIRRORS PATRAW.    MKL-0826
024100 01  PAT-TABLE-AREA.
024200     05  PAT-TBL-ROW OCCURS 2000 TIMES.                           JRS-1103
024300         10  PAT-TBL-ID             PIC X(8).
024400         10  PAT-TBL-NAME           PIC X(30).
024500         10  PAT-TBL-PHONE          PIC X(12).
024600         10  PAT-TBL-ADDRESS        PIC X(30).
024700         10  PAT-TBL-INSURANCE-NO   PIC X(12).
025200         10  FILLER                 PIC X(68).         MKL-0902
025210*  KEY-ONLY VIEW OF THE PATIENT TABLE, SAME IDIOM AS THE SVC      MKL-0826
025220*  TABLE'S KEY VIEW BELOW -- LETS 315-SCAN-PAT-TABLE COMPARE      MKL-0826
025230*  JUST THE KEY BYTES WITHOUT NAMING EVERY FIELD IN THE ROW.      MKL-0826
025240 01  PAT-TBL-KEY-VIEW REDEFINES PAT-TABLE-AREA.                  MKL-0826
025250     05  PAT-TBL-KEY-ROW OCCURS 2000 TIMES.                      MKL-0826
025260         10  PAT-TBL-KEY            PIC X(8).                   MKL-0826
025270         10  FILLER                 PIC X(127).                 MKL-0826
025300
025400*  DOCTOR MASTER TABLE -- LAYOUT MIRRORS DOCRAW.                  MKL-0826
025500 01  DOC-TABLE-AREA.
025600     05  DOC-TBL-ROW OCCURS 200 TIMES.                            JRS-1103
025700         10  DOC-TBL-ID             PIC X(8).
025800         10  DOC-TBL-NAME           PIC X(30).
025900         10  DOC-TBL-PHONE          PIC X(12).
026000         10  DOC-TBL-ADDRESS        PIC X(30).
026100         10  DOC-TBL-DEPARTMENT     PIC X(12).
026600         10  FILLER                 PIC X(68).         MKL-0902
026700
026800*  SERVICE MASTER TABLE -- LAYOUT MIRRORS SVCRAW.  SVC-TBL-COST   MKL-0826
026900*  IS BLANK ON THE FLAT FILE AND FILLED IN BY 075-PRICE-SERVICE-
027000*  TABLE CALLING CLCLSVC FOR EACH ROW AT HOUSEKEEPING TIME.
027100 01  SVC-TABLE-AREA.
027200     05  SVC-TBL-ROW OCCURS 200 TIMES.                            JRS-1103
027300         10  SVC-TBL-ID             PIC X(8).
027400         10  SVC-TBL-TYPE           PIC X(1).
027500             88  SVC-TBL-EXAM       VALUE "E".
027600             88  SVC-TBL-TEST       VALUE "T".
027700             88  SVC-TBL-SURGERY    VALUE "S".
027800         10  SVC-TBL-NAME           PIC X(30).
027900         10  SVC-TBL-BASE-COST      PIC 9(9)V99.
028000         10  SVC-TBL-DURATION-MIN   PIC 9(3).
028100         10  SVC-TBL-COST           PIC 9(9)V99.
028600         10  FILLER                 PIC X(96).         MKL-0902
028700
028800*  KEY-ONLY VIEW OF THE SERVICE TABLE, SAME IDIOM AS THE PATIENT  MKL-0826
028900*  TABLE'S PAT-TBL-KEY-VIEW ABOVE -- LETS 335-SCAN-SVC-TABLE      MKL-0826
029000*  COMPARE JUST THE KEY BYTES WITHOUT NAMING EVERY FIELD IN ROW. MKL-0826
029100 01  SVC-TBL-KEY-VIEW REDEFINES SVC-TABLE-AREA.
029200     05  SVC-TBL-KEY-ROW OCCURS 200 TIMES.
029300         10  SVC-TBL-KEY            PIC X(8).
029400         10  FILLER                 PIC X(152).
029500
029600*  APPOINTMENT TABLE -- LAYOUT MIRRORS APTRAW.  LOADED FROM      MKL-0826
029700*  APTFILE, GROWN BY 380-CREATE-APPOINTMENT, UPDATED IN PLACE
029800*  BY 360-CANCEL-OR-COMPLETE, REWRITTEN IN FULL BY 800-SAVE-
029900*  APPOINTMENTS.
030000 01  APT-TABLE-AREA.
030100     05  APT-TBL-ROW OCCURS 5000 TIMES.                           JRS-1103
030200         10  APT-TBL-ID             PIC X(8).
030300         10  APT-TBL-PATIENT-ID     PIC X(8).
030400         10  APT-TBL-DOCTOR-ID      PIC X(8).
030500         10  APT-TBL-SERVICE-ID     PIC X(8).
030600         10  APT-TBL-START          PIC 9(12).
030700         10  APT-TBL-END            PIC 9(12).
030800         10  APT-TBL-STATUS         PIC X(1).
030900             88  APT-TBL-SCHEDULED  VALUE "S".
031000             88  APT-TBL-CANCELLED  VALUE "C".
031100             88  APT-TBL-COMPLETED  VALUE "D".
031500         10  FILLER                 PIC X(103).        MKL-0902
031510*  KEY-ONLY VIEW OF THE APPOINTMENT TABLE, SAME IDIOM AS THE     MKL-0902
031520*  PATIENT/SERVICE KEY VIEWS ABOVE -- LETS 365-SCAN-APT-BY-ID    MKL-0902
031530*  COMPARE JUST THE KEY BYTES WITHOUT NAMING EVERY FIELD IN ROW. MKL-0902
031540 01  APT-TBL-KEY-VIEW REDEFINES APT-TABLE-AREA.                  MKL-0902
031550     05  APT-TBL-KEY-ROW OCCURS 5000 TIMES.                      MKL-0902
031560         10  APT-TBL-KEY            PIC X(8).                   MKL-0902
031570         10  FILLER                 PIC X(152).                 MKL-0902
031600
031700*  INVOICE TABLE -- LAYOUT MIRRORS INVRAW.  SAME TREATMENT AS     MKL-0826
031800*  APPOINTMENT TABLE ABOVE.
031900 01  INV-TABLE-AREA.
032000     05  INV-TBL-ROW OCCURS 5000 TIMES.                           JRS-1103
032100         10  INV-TBL-ID             PIC X(8).
032200         10  INV-TBL-APPOINTMENT-ID PIC X(8).
032300         10  INV-TBL-AMOUNT         PIC 9(9)V99.
032400         10  INV-TBL-CREATED        PIC 9(12).
032500         10  INV-TBL-PAID-FLAG      PIC X(1).
032600             88  INV-TBL-PAID       VALUE "Y".
032700             88  INV-TBL-UNPAID     VALUE "N".
032800         10  FILLER                 PIC X(120).        MKL-0902
033100
033200*  LINKAGE-COMPATIBLE WORK AREAS FOR THE TWO CALLED SUBPROGRAMS.
033300 01  CLN-CALC-SVC-REC.
033400     05  CALC-SVC-TYPE              PIC X(1).
033500     05  CALC-BASE-COST             PIC 9(9)V99.
033600     05  CALC-DURATION-MIN          PIC 9(3).
033700     05  CALC-SVC-COST              PIC 9(9)V99.
033800     05  FILLER                     PIC X(8).
033900 01  CALC-RETURN-CD                 PIC 9(4) COMP.
034000
034100 01  CLN-DTEADD-REC.
034200     05  DTEADD-START               PIC 9(12).
034300     05  DTEADD-DURATION-MIN        PIC 9(3).
034400     05  DTEADD-END                 PIC 9(12).
034500     05  FILLER                     PIC X(8).
034600 01  DTEADD-RETURN-CD               PIC 9(4) COMP.
034700
034800 01  COUNTERS-AND-ACCUMULATORS.
034900     05  PAT-COUNT                  PIC 9(4) COMP.
035000     05  DOC-COUNT                  PIC 9(4) COMP.
035100     05  SVC-COUNT                  PIC 9(4) COMP.
035200     05  APT-COUNT                  PIC 9(4) COMP.
035300     05  INV-COUNT                  PIC 9(4) COMP.
035400     05  WS-SCAN-SUB                PIC 9(4) COMP.
035500     05  WS-FOUND-SUB               PIC 9(4) COMP.
035600     05  WS-DOC-SUB-HOLD            PIC 9(4) COMP.
035700     05  WS-SVC-SUB-HOLD            PIC 9(4) COMP.
035800     05  WS-NEXT-APT-SEQ            PIC 9(5) COMP.
035900     05  WS-NEXT-INV-SEQ            PIC 9(5) COMP.
036000     05  FILLER                     PIC X(4) VALUE SPACES.
036100
036200 01  CONTROL-TOTALS.
036300     05  CT-READ                    PIC 9(7) COMP.
036400     05  CT-BOOKED                  PIC 9(7) COMP.
036500     05  CT-REJ-PAT-NF              PIC 9(7) COMP.
036600     05  CT-REJ-DOC-NF              PIC 9(7) COMP.
036700     05  CT-REJ-SVC-NF              PIC 9(7) COMP.
036800     05  CT-REJ-CONFLICT            PIC 9(7) COMP.
036900     05  CT-REJ-APT-NF              PIC 9(7) COMP.
037000     05  CT-CANCELLED               PIC 9(7) COMP.
037100     05  CT-COMPLETED               PIC 9(7) COMP.
037200     05  CT-REJECTED                PIC 9(7) COMP.
037300     05  CT-TOTAL-INVOICED          PIC 9(9)V99.
037400     05  FILLER                     PIC X(4) VALUE SPACES.
037500
037600 01  FLAGS-AND-SWITCHES.
037700     05  MORE-PAT-SW                PIC X(1) VALUE "Y".
037800         88  NO-MORE-PAT-RECS       VALUE "N".
037900     05  MORE-DOC-SW                PIC X(1) VALUE "Y".
038000         88  NO-MORE-DOC-RECS       VALUE "N".
038100     05  MORE-SVC-SW                PIC X(1) VALUE "Y".
038200         88  NO-MORE-SVC-RECS       VALUE "N".
038300     05  MORE-APT-SW                PIC X(1) VALUE "Y".
038400         88  NO-MORE-APT-RECS       VALUE "N".
038500     05  MORE-INV-SW                PIC X(1) VALUE "Y".
038600         88  NO-MORE-INV-RECS       VALUE "N".
038700     05  MORE-REQ-SW                PIC X(1) VALUE "Y".
038800         88  NO-MORE-REQ-RECS       VALUE "N".
038900     05  CONFLICT-SW                PIC X(1) VALUE "N".
039000         88  CONFLICT-FOUND         VALUE "Y".
039100     05  FILLER                     PIC X(4) VALUE SPACES.
039200
039300 01  WS-REJECT-REASON                PIC X(59) VALUE SPACES.
039400 01  WS-NEW-TIMES.
039500     05  WS-NEW-START                PIC 9(12).
039600     05  WS-NEW-END                   PIC 9(12).
039700     05  FILLER                       PIC X(4) VALUE SPACES.
039800
039900*  SEQUENCE EDIT AREAS -- ZERO-PADDED FOR THE ID-BUILDING STRING.
040000 01  WS-SEQ-EDIT-AREA.
040100     05  WS-APT-SEQ-EDIT             PIC 9(5).
040200     05  WS-INV-SEQ-EDIT             PIC 9(5).
040300     05  FILLER                      PIC X(2) VALUE SPACES.
040400
040500 01  WS-RUNLOG-HDR-REC.
040600     05  FILLER                      PIC X(1)  VALUE SPACE.
040700     05  FILLER                      PIC X(45) VALUE
040800         "CLINIC BATCH -- BOOKING REQUEST RUN LOG".
040900     05  FILLER                      PIC X(60) VALUE SPACES.
041000     05  FILLER                      PIC X(8)  VALUE "PAGE:".
041100     05  HDR-PAGE-NBR-O              PIC ZZ9.
041200     05  FILLER                      PIC X(15) VALUE SPACES.
041300
041400 01  WS-RUNLOG-COLM-HDR.
041500     05  FILLER                      PIC X(1)  VALUE SPACE.
041600     05  FILLER                      PIC X(10) VALUE "ACTION".
041700     05  FILLER                      PIC X(10) VALUE "REQ-KEY".
041800     05  FILLER                      PIC X(10) VALUE "DOCTOR".
041900     05  FILLER                      PIC X(10) VALUE "SERVICE".
042000     05  FILLER                      PIC X(12) VALUE "RESULT".
042100     05  FILLER                      PIC X(20) VALUE "DETAIL".
042200     05  FILLER                      PIC X(59) VALUE SPACES.
042300
042400 01  WS-RUNLOG-DETAIL-LINE.
042500     05  FILLER                      PIC X(1)  VALUE SPACE.
042600     05  DTL-ACTION-O                PIC X(10).
042700     05  DTL-KEY-O                   PIC X(10).
042800     05  DTL-DOCTOR-O                PIC X(10).
042900     05  DTL-SERVICE-O               PIC X(10).
043000     05  DTL-RESULT-O                PIC X(12).
043100     05  DTL-DETAIL-O                PIC X(59).
043200     05  FILLER                      PIC X(20) VALUE SPACES.
043300
043400 01  WS-BLANK-LINE.
043500     05  FILLER                      PIC X(132) VALUE SPACES.
043600
043700 01  WS-TOTALS-HDR-LINE.
043800     05  FILLER                      PIC X(132) VALUE
043900         "CONTROL TOTALS -- CLNUPDT".
044000
044100 01  WS-TOTALS-LINE.
044200     05  FILLER                      PIC X(1)  VALUE SPACE.
044300     05  TOT-LABEL-O                 PIC X(40).
044400     05  FILLER                      PIC X(5)  VALUE SPACES.
044500     05  TOT-VALUE-O                 PIC ZZZZ9.
044600     05  FILLER                      PIC X(81) VALUE SPACES.
044700
044800 01  WS-TOTALS-AMT-LINE.
044900     05  FILLER                      PIC X(1)  VALUE SPACE.
045000     05  TOT-AMT-LABEL-O             PIC X(40) VALUE
045100         "TOTAL AMOUNT INVOICED THIS RUN".
045200     05  FILLER                      PIC X(5)  VALUE SPACES.
045300     05  TOT-AMT-VALUE-O             PIC Z(8)9.99.
045400     05  FILLER                      PIC X(74) VALUE SPACES.
045500
045600 PROCEDURE DIVISION.
045700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
045800     PERFORM 100-MAINLINE THRU 100-EXIT
045900             UNTIL NO-MORE-REQ-RECS.                              MKL-0297
046000     PERFORM 800-SAVE-APPOINTMENTS THRU 800-EXIT.
046100     PERFORM 810-SAVE-INVOICES THRU 810-EXIT.
046200     PERFORM 900-CLEANUP THRU 900-EXIT.
046300     MOVE ZERO TO RETURN-CODE.
046400     GOBACK.
046500
046600 000-HOUSEKEEPING.
046700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
046800     DISPLAY "******** BEGIN JOB CLNUPDT ********".
046900     ACCEPT  WS-DATE FROM DATE.
047000     INITIALIZE COUNTERS-AND-ACCUMULATORS, CONTROL-TOTALS.
047100     PERFORM 850-OPEN-FILES THRU 850-EXIT.
047200
047300     READ RUNPARM INTO CLN-PARM-REC
047400         AT END
047500         MOVE "** MISSING RUN PARAMETER CARD" TO ABEND-REASON
047600         GO TO 1000-ABEND-RTN
047700     END-READ.
048000     MOVE PARM-NEXT-APT-SEQ TO WS-NEXT-APT-SEQ.
048100     MOVE PARM-NEXT-INV-SEQ TO WS-NEXT-INV-SEQ.
048200
048300     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT.
048400     PERFORM 060-LOAD-DOCTOR-TABLE THRU 060-EXIT.
048500     PERFORM 070-LOAD-SERVICE-TABLE THRU 070-EXIT.
048600     PERFORM 075-PRICE-SERVICE-TABLE THRU 075-EXIT.
048700     PERFORM 080-LOAD-APPOINTMENT-TABLE THRU 080-EXIT.
048800     PERFORM 090-LOAD-INVOICE-TABLE THRU 090-EXIT.
048900
049000     PERFORM 910-READ-REQEDIT THRU 910-EXIT.
049100 000-EXIT.
049200     EXIT.
049300
049400*----------------------------------------------------------------
049500*  HOUSEKEEPING-TIME TABLE LOADS -- SAME SHAPE AS PATSRCH'S
049600*  050-LOAD-EQUIPMENT-TABLE, ONE PAIR OF PARAGRAPHS PER FILE.
049700*----------------------------------------------------------------
049800 050-LOAD-PATIENT-TABLE.
049900     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
050000     PERFORM 055-READ-PATIENT-REC THRU 055-EXIT
050100             UNTIL NO-MORE-PAT-RECS.
050200 050-EXIT.
050300     EXIT.
050400
050500 055-READ-PATIENT-REC.
050600     READ PATFILE
050700         AT END
050800         MOVE "N" TO MORE-PAT-SW
050900         GO TO 055-EXIT
051000     END-READ.
051100     IF PATRAW-REC NOT = SPACES
051200         ADD 1 TO PAT-COUNT
051300         MOVE PATRAW-REC TO PAT-TBL-ROW(PAT-COUNT).
051400 055-EXIT.
051500     EXIT.
051600
051700 060-LOAD-DOCTOR-TABLE.
051800     MOVE "060-LOAD-DOCTOR-TABLE" TO PARA-NAME.
051900     PERFORM 065-READ-DOCTOR-REC THRU 065-EXIT
052000             UNTIL NO-MORE-DOC-RECS.
052100 060-EXIT.
052200     EXIT.
052300
052400 065-READ-DOCTOR-REC.
052500     READ DOCFILE
052600         AT END
052700         MOVE "N" TO MORE-DOC-SW
052800         GO TO 065-EXIT
052900     END-READ.
053000     IF DOCRAW-REC NOT = SPACES
053100         ADD 1 TO DOC-COUNT
053200         MOVE DOCRAW-REC TO DOC-TBL-ROW(DOC-COUNT).
053300 065-EXIT.
053400     EXIT.
053500
053600 070-LOAD-SERVICE-TABLE.
053700     MOVE "070-LOAD-SERVICE-TABLE" TO PARA-NAME.
053800     PERFORM 072-READ-SERVICE-REC THRU 072-EXIT
053900             UNTIL NO-MORE-SVC-RECS.
054000 070-EXIT.
054100     EXIT.
054200
054300 072-READ-SERVICE-REC.
054400     READ SVCFILE
054500         AT END
054600         MOVE "N" TO MORE-SVC-SW
054700         GO TO 072-EXIT
054800     END-READ.
054900     IF SVCRAW-REC NOT = SPACES
055000         ADD 1 TO SVC-COUNT
055100         MOVE SVCRAW-REC TO SVC-TBL-ROW(SVC-COUNT).
055200 072-EXIT.
055300     EXIT.
055400
055500*  CLCLSVC IS A PURE CALCULATION UTILITY -- IT KNOWS NOTHING OF
055600*  FILES OR TABLES, SO THIS PROGRAM DRIVES IT ONCE PER SERVICE
055700*  RIGHT AFTER THE SERVICE TABLE LOADS.
055800 075-PRICE-SERVICE-TABLE.
055900     MOVE "075-PRICE-SERVICE-TABLE" TO PARA-NAME.
056000     PERFORM 078-PRICE-ONE-SERVICE THRU 078-EXIT
056100             VARYING WS-SCAN-SUB FROM 1 BY 1
056200             UNTIL WS-SCAN-SUB > SVC-COUNT.
056300 075-EXIT.
056400     EXIT.
056500
056600 078-PRICE-ONE-SERVICE.
056700     MOVE SVC-TBL-TYPE(WS-SCAN-SUB)        TO CALC-SVC-TYPE.
056800     MOVE SVC-TBL-BASE-COST(WS-SCAN-SUB)   TO CALC-BASE-COST.
056900     MOVE SVC-TBL-DURATION-MIN(WS-SCAN-SUB) TO CALC-DURATION-MIN.
057000     CALL "CLCLSVC" USING CLN-CALC-SVC-REC, CALC-RETURN-CD.
057100     IF CALC-RETURN-CD NOT = ZERO
057200         MOVE "** CLCLSVC RETURNED A BAD RETURN CODE" TO
057300              ABEND-REASON
057400         GO TO 1000-ABEND-RTN.
057500     MOVE CALC-SVC-COST TO SVC-TBL-COST(WS-SCAN-SUB).
057600 078-EXIT.
057700     EXIT.
057800
057900 080-LOAD-APPOINTMENT-TABLE.
058000     MOVE "080-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.
058100     PERFORM 085-READ-APPOINTMENT-REC THRU 085-EXIT
058200             UNTIL NO-MORE-APT-RECS.
058300 080-EXIT.
058400     EXIT.
058500
058600 085-READ-APPOINTMENT-REC.
058700     READ APTFILE
058800         AT END
058900         MOVE "N" TO MORE-APT-SW
059000         GO TO 085-EXIT
059100     END-READ.
059200     IF APTRAW-REC NOT = SPACES
059300         ADD 1 TO APT-COUNT
059400         MOVE APTRAW-REC TO APT-TBL-ROW(APT-COUNT).
059500 085-EXIT.
059600     EXIT.
059700
059800 090-LOAD-INVOICE-TABLE.
059900     MOVE "090-LOAD-INVOICE-TABLE" TO PARA-NAME.
060000     PERFORM 095-READ-INVOICE-REC THRU 095-EXIT
060100             UNTIL NO-MORE-INV-RECS.
060200 090-EXIT.
060300     EXIT.
060400
060500 095-READ-INVOICE-REC.
060600     READ INVFILE
060700         AT END
060800         MOVE "N" TO MORE-INV-SW
060900         GO TO 095-EXIT
061000     END-READ.
061100     IF INVRAW-REC NOT = SPACES
061200         ADD 1 TO INV-COUNT
061300         MOVE INVRAW-REC TO INV-TBL-ROW(INV-COUNT).
061400 095-EXIT.
061500     EXIT.
061600
061700*----------------------------------------------------------------
061800*  REQUEST LOOP
061900*----------------------------------------------------------------
062000 100-MAINLINE.
062100     MOVE "100-MAINLINE" TO PARA-NAME.
062200     ADD 1 TO CT-READ.
062300     EVALUATE TRUE
062400         WHEN REQ-BOOK
062500             PERFORM 300-BOOK-REQUEST THRU 300-EXIT
062600         WHEN OTHER
062700             PERFORM 360-CANCEL-OR-COMPLETE THRU 360-EXIT
062800     END-EVALUATE.
062900     PERFORM 910-READ-REQEDIT THRU 910-EXIT.
063000 100-EXIT.
063100     EXIT.
063200
063300 300-BOOK-REQUEST.
063400     MOVE "300-BOOK-REQUEST" TO PARA-NAME.
063500     PERFORM 310-FIND-PATIENT THRU 310-EXIT.
063600     IF WS-FOUND-SUB = ZERO
063700         MOVE "PATIENT NOT FOUND" TO WS-REJECT-REASON
063800         ADD 1 TO CT-REJ-PAT-NF
063900         PERFORM 390-WRITE-RUNLOG-REJECT THRU 390-EXIT
064000         GO TO 300-EXIT.
064100
064200     PERFORM 320-FIND-DOCTOR THRU 320-EXIT.
064300     IF WS-FOUND-SUB = ZERO
064400         MOVE "DOCTOR NOT FOUND" TO WS-REJECT-REASON
064500         ADD 1 TO CT-REJ-DOC-NF
064600         PERFORM 390-WRITE-RUNLOG-REJECT THRU 390-EXIT
064700         GO TO 300-EXIT.
064800     MOVE WS-FOUND-SUB TO WS-DOC-SUB-HOLD.
064900
065000     PERFORM 330-FIND-SERVICE THRU 330-EXIT.
065100     IF WS-FOUND-SUB = ZERO
065200         MOVE "SERVICE NOT FOUND" TO WS-REJECT-REASON
065300         ADD 1 TO CT-REJ-SVC-NF
065400         PERFORM 390-WRITE-RUNLOG-REJECT THRU 390-EXIT
065500         GO TO 300-EXIT.
065600     MOVE WS-FOUND-SUB TO WS-SVC-SUB-HOLD.
065700
065800     PERFORM 340-COMPUTE-END-TIME THRU 340-EXIT.
065900     PERFORM 350-CHECK-CONFLICT THRU 350-EXIT.
066000     IF CONFLICT-FOUND
066100         MOVE "DOCTOR NOT AVAILABLE" TO WS-REJECT-REASON
066200         ADD 1 TO CT-REJ-CONFLICT
066300         PERFORM 390-WRITE-RUNLOG-REJECT THRU 390-EXIT
066400         GO TO 300-EXIT.
066500
066600     PERFORM 380-CREATE-APPOINTMENT THRU 380-EXIT.
066700     PERFORM 385-CREATE-INVOICE THRU 385-EXIT.
066800     ADD 1 TO CT-BOOKED.
066900     PERFORM 395-WRITE-RUNLOG-BOOKED THRU 395-EXIT.
067000 300-EXIT.
067100     EXIT.
067200
067300 310-FIND-PATIENT.                                                JRS-0794
067400     MOVE ZERO TO WS-FOUND-SUB.
067500     PERFORM 315-SCAN-PAT-TABLE THRU 315-EXIT
067600             VARYING WS-SCAN-SUB FROM 1 BY 1
067700             UNTIL WS-SCAN-SUB > PAT-COUNT
067800                OR WS-FOUND-SUB NOT = ZERO.
067900 310-EXIT.
068000     EXIT.
068100
068200 315-SCAN-PAT-TABLE.
068300     IF PAT-TBL-KEY(WS-SCAN-SUB) = REQ-PATIENT-ID              MKL-0826
068400         MOVE WS-SCAN-SUB TO WS-FOUND-SUB.
068500 315-EXIT.
068600     EXIT.
068700
068800 320-FIND-DOCTOR.                                                 JRS-0794
068900     MOVE ZERO TO WS-FOUND-SUB.
069000     PERFORM 325-SCAN-DOC-TABLE THRU 325-EXIT
069100             VARYING WS-SCAN-SUB FROM 1 BY 1
069200             UNTIL WS-SCAN-SUB > DOC-COUNT
069300                OR WS-FOUND-SUB NOT = ZERO.
069400 320-EXIT.
069500     EXIT.
069600
069700 325-SCAN-DOC-TABLE.
069800     IF DOC-TBL-ID(WS-SCAN-SUB) = REQ-DOCTOR-ID
069900         MOVE WS-SCAN-SUB TO WS-FOUND-SUB.
070000 325-EXIT.
070100     EXIT.
070200
070300 330-FIND-SERVICE.                                                JRS-0794
070400     MOVE ZERO TO WS-FOUND-SUB.
070500     PERFORM 335-SCAN-SVC-TABLE THRU 335-EXIT
070600             VARYING WS-SCAN-SUB FROM 1 BY 1
070700             UNTIL WS-SCAN-SUB > SVC-COUNT
070800                OR WS-FOUND-SUB NOT = ZERO.
070900 330-EXIT.
071000     EXIT.
071100
071200 335-SCAN-SVC-TABLE.
071300     IF SVC-TBL-KEY(WS-SCAN-SUB) = REQ-SERVICE-ID
071400         MOVE WS-SCAN-SUB TO WS-FOUND-SUB.
071500 335-EXIT.
071600     EXIT.
071700
071800 340-COMPUTE-END-TIME.
071900     MOVE "340-COMPUTE-END-TIME" TO PARA-NAME.
072000     MOVE REQ-START                      TO DTEADD-START.
072100     MOVE SVC-TBL-DURATION-MIN(WS-SVC-SUB-HOLD)
072200                                          TO DTEADD-DURATION-MIN.
072300     CALL "DTEADD" USING CLN-DTEADD-REC, DTEADD-RETURN-CD.
072400     IF DTEADD-RETURN-CD NOT = ZERO
072500         MOVE "** DTEADD RETURNED A BAD RETURN CODE" TO
072600              ABEND-REASON
072700         GO TO 1000-ABEND-RTN.
072800     MOVE REQ-START    TO WS-NEW-START.
072900     MOVE DTEADD-END   TO WS-NEW-END.
073000 340-EXIT.
073100     EXIT.
073200
073300*  THE DOCTOR'S EXISTING APPOINTMENTS ARE SCANNED FOR AN
073400*  OVERLAPPING TIME SLOT -- EXISTING.START < NEW.END AND
073500*  NEW.START < EXISTING.END.  STATUS IS NOT CONSIDERED, SO A
073600*  CANCELLED APPOINTMENT STILL HOLDS THE SLOT.
073700 350-CHECK-CONFLICT.                                              JRS-1090
073800     MOVE "350-CHECK-CONFLICT" TO PARA-NAME.
073900     MOVE "N" TO CONFLICT-SW.
074000     PERFORM 355-SCAN-APT-FOR-CONFLICT THRU 355-EXIT
074100             VARYING WS-SCAN-SUB FROM 1 BY 1
074200             UNTIL WS-SCAN-SUB > APT-COUNT
074300                OR CONFLICT-FOUND.
074400 350-EXIT.
074500     EXIT.
074600
074700 355-SCAN-APT-FOR-CONFLICT.
074800     IF APT-TBL-DOCTOR-ID(WS-SCAN-SUB) =
074900             DOC-TBL-ID(WS-DOC-SUB-HOLD)
075000         AND APT-TBL-START(WS-SCAN-SUB) < WS-NEW-END
075100         AND WS-NEW-START < APT-TBL-END(WS-SCAN-SUB)
075200             MOVE "Y" TO CONFLICT-SW.
075300 355-EXIT.
075400     EXIT.
075500
075600*  ACTIONS C AND D BOTH LOCATE AN EXISTING APPOINTMENT BY ID AND
075700*  FLIP ITS STATUS -- THE ONLY DIFFERENCE IS THE STATUS CODE AND
075800*  WHICH CONTROL TOTAL GETS BUMPED, SO THEY SHARE ONE PARAGRAPH
075900*  (DONOR IDIOM: TRMTUPDT'S 400-APPLY-UPDATES).
076000 360-CANCEL-OR-COMPLETE.                                          TGD-0501
076100     MOVE "360-CANCEL-OR-COMPLETE" TO PARA-NAME.
076200     MOVE ZERO TO WS-FOUND-SUB.
076300     PERFORM 365-SCAN-APT-BY-ID THRU 365-EXIT
076400             VARYING WS-SCAN-SUB FROM 1 BY 1
076500             UNTIL WS-SCAN-SUB > APT-COUNT
076600                OR WS-FOUND-SUB NOT = ZERO.
076700     IF WS-FOUND-SUB = ZERO
076800         MOVE "APPOINTMENT NOT FOUND" TO WS-REJECT-REASON
076900         ADD 1 TO CT-REJ-APT-NF
077000         PERFORM 390-WRITE-RUNLOG-REJECT THRU 390-EXIT
077100         GO TO 360-EXIT.
077200
077300     IF REQ-CANCEL
077400         MOVE "C" TO APT-TBL-STATUS(WS-FOUND-SUB)
077500         ADD 1 TO CT-CANCELLED
077600     ELSE
077700         MOVE "D" TO APT-TBL-STATUS(WS-FOUND-SUB)
077800         ADD 1 TO CT-COMPLETED
077900     END-IF.
078200     PERFORM 396-WRITE-RUNLOG-STATUS THRU 396-EXIT.
078300 360-EXIT.
078400     EXIT.
078500
078600 365-SCAN-APT-BY-ID.
078700     IF APT-TBL-KEY(WS-SCAN-SUB) = REQ-PATIENT-ID              MKL-0902
078800         MOVE WS-SCAN-SUB TO WS-FOUND-SUB.
078900 365-EXIT.
079000     EXIT.
079100
079200 380-CREATE-APPOINTMENT.
079300     MOVE "380-CREATE-APPOINTMENT" TO PARA-NAME.
079400     ADD 1 TO APT-COUNT.
079500     INITIALIZE APT-TBL-ROW(APT-COUNT).
079600     ADD 1 TO WS-NEXT-APT-SEQ.
079700     MOVE WS-NEXT-APT-SEQ TO WS-APT-SEQ-EDIT.
079800     STRING "APT" WS-APT-SEQ-EDIT DELIMITED BY SIZE               TGD-0392
079900             INTO APT-TBL-ID(APT-COUNT).
080000     MOVE REQ-PATIENT-ID                TO
080100          APT-TBL-PATIENT-ID(APT-COUNT).
080200     MOVE DOC-TBL-ID(WS-DOC-SUB-HOLD)    TO
080300          APT-TBL-DOCTOR-ID(APT-COUNT).
080400     MOVE SVC-TBL-ID(WS-SVC-SUB-HOLD)    TO
080500          APT-TBL-SERVICE-ID(APT-COUNT).
080600     MOVE WS-NEW-START                   TO
080700          APT-TBL-START(APT-COUNT).
080800     MOVE WS-NEW-END                     TO
080900          APT-TBL-END(APT-COUNT).
081000     MOVE "S"                            TO
081100          APT-TBL-STATUS(APT-COUNT).
081800 380-EXIT.
081900     EXIT.
082000
082100 385-CREATE-INVOICE.
082200     MOVE "385-CREATE-INVOICE" TO PARA-NAME.
082300     ADD 1 TO INV-COUNT.
082400     INITIALIZE INV-TBL-ROW(INV-COUNT).
082500     ADD 1 TO WS-NEXT-INV-SEQ.
082600     MOVE WS-NEXT-INV-SEQ TO WS-INV-SEQ-EDIT.
082700     STRING "INV" WS-INV-SEQ-EDIT DELIMITED BY SIZE               TGD-0392
082800             INTO INV-TBL-ID(INV-COUNT).
082900     MOVE APT-TBL-ID(APT-COUNT)          TO
083000          INV-TBL-APPOINTMENT-ID(INV-COUNT).
083100     MOVE SVC-TBL-COST(WS-SVC-SUB-HOLD)  TO
083200          INV-TBL-AMOUNT(INV-COUNT).
083300     MOVE PARM-PROC-DATETIME             TO
083400          INV-TBL-CREATED(INV-COUNT).
083500     MOVE "N"                            TO
083600          INV-TBL-PAID-FLAG(INV-COUNT).
084100     ADD SVC-TBL-COST(WS-SVC-SUB-HOLD) TO CT-TOTAL-INVOICED.
084200 385-EXIT.
084300     EXIT.
084400
084500*----------------------------------------------------------------
084600*  RUN-LOG WRITES -- ONE LINE ON REPORT PER REQUEST PROCESSED
084700*----------------------------------------------------------------
084800 390-WRITE-RUNLOG-REJECT.
084900     INITIALIZE WS-RUNLOG-DETAIL-LINE.
085000     MOVE REQ-PATIENT-ID   TO DTL-KEY-O.
085100     MOVE "REJECTED"       TO DTL-RESULT-O.
085200     MOVE WS-REJECT-REASON TO DTL-DETAIL-O.
085300     IF REQ-BOOK
085400         MOVE "BOOK"        TO DTL-ACTION-O
085500         MOVE REQ-DOCTOR-ID  TO DTL-DOCTOR-O
085600         MOVE REQ-SERVICE-ID TO DTL-SERVICE-O
085700     ELSE
085800         IF REQ-CANCEL
085900             MOVE "CANCEL"   TO DTL-ACTION-O
086000         ELSE
086100             MOVE "COMPLETE" TO DTL-ACTION-O
086200         END-IF
086300     END-IF.
086400     WRITE RPT-REC FROM WS-RUNLOG-DETAIL-LINE
086500         AFTER ADVANCING 1.
086600 390-EXIT.
086700     EXIT.
086800
086900 395-WRITE-RUNLOG-BOOKED.
087000     INITIALIZE WS-RUNLOG-DETAIL-LINE.
087100     MOVE "BOOK"             TO DTL-ACTION-O.
087200     MOVE REQ-PATIENT-ID     TO DTL-KEY-O.
087300     MOVE REQ-DOCTOR-ID      TO DTL-DOCTOR-O.
087400     MOVE REQ-SERVICE-ID     TO DTL-SERVICE-O.
087500     MOVE "BOOKED"           TO DTL-RESULT-O.
087600     MOVE APT-TBL-ID(APT-COUNT) TO DTL-DETAIL-O.
087700     WRITE RPT-REC FROM WS-RUNLOG-DETAIL-LINE
087800         AFTER ADVANCING 1.
087900 395-EXIT.
088000     EXIT.
088100
088200 396-WRITE-RUNLOG-STATUS.
088300     INITIALIZE WS-RUNLOG-DETAIL-LINE.
088400     MOVE REQ-PATIENT-ID TO DTL-KEY-O.
088500     IF REQ-CANCEL
088600         MOVE "CANCEL"    TO DTL-ACTION-O
088700         MOVE "CANCELLED" TO DTL-RESULT-O
088800     ELSE
088900         MOVE "COMPLETE"  TO DTL-ACTION-O
089000         MOVE "COMPLETED" TO DTL-RESULT-O
089100     END-IF.
089200     WRITE RPT-REC FROM WS-RUNLOG-DETAIL-LINE
089300         AFTER ADVANCING 1.
089400 396-EXIT.
089500     EXIT.
089600
089700*----------------------------------------------------------------
089800*  END-OF-RUN REWRITES -- THE FILE IS CLOSED AS INPUT (DONE
089900*  LOADING BACK AT 080/090) THEN REOPENED FOR OUTPUT HERE SO THE
090000*  GROWN/UPDATED TABLE CAN BE WRITTEN BACK IN FULL.  NO INDEXED
090100*  FILE IS INVOLVED ANYWHERE IN THIS CHAIN.
090200*----------------------------------------------------------------
090300 800-SAVE-APPOINTMENTS.
090400     MOVE "800-SAVE-APPOINTMENTS" TO PARA-NAME.
090500     CLOSE APTFILE.
090600     OPEN OUTPUT APTFILE.
090700     PERFORM 805-WRITE-APPOINTMENT-REC THRU 805-EXIT
090800             VARYING WS-SCAN-SUB FROM 1 BY 1
090900             UNTIL WS-SCAN-SUB > APT-COUNT.
091000     CLOSE APTFILE.
091100 800-EXIT.
091200     EXIT.
091300
091400 805-WRITE-APPOINTMENT-REC.
091500     MOVE APT-TBL-ROW(WS-SCAN-SUB) TO APTRAW-REC.
091600     WRITE APTRAW-REC.
091700 805-EXIT.
091800     EXIT.
091900
092000 810-SAVE-INVOICES.
092100     MOVE "810-SAVE-INVOICES" TO PARA-NAME.
092200     CLOSE INVFILE.
092300     OPEN OUTPUT INVFILE.
092400     PERFORM 815-WRITE-INVOICE-REC THRU 815-EXIT
092500             VARYING WS-SCAN-SUB FROM 1 BY 1
092600             UNTIL WS-SCAN-SUB > INV-COUNT.
092700     CLOSE INVFILE.
092800 810-EXIT.
092900     EXIT.
093000
093100 815-WRITE-INVOICE-REC.
093200     MOVE INV-TBL-ROW(WS-SCAN-SUB) TO INVRAW-REC.
093300     WRITE INVRAW-REC.
093400 815-EXIT.
093500     EXIT.
093600
093700 850-OPEN-FILES.
093800     MOVE "850-OPEN-FILES" TO PARA-NAME.
093900     OPEN INPUT RUNPARM, REQEDIT, PATFILE, DOCFILE, SVCFILE,
094000                APTFILE, INVFILE.
094100     OPEN OUTPUT REPORT, SYSOUT.
094200 850-EXIT.
094300     EXIT.
094400
094500 860-CLOSE-FILES.
094600     MOVE "860-CLOSE-FILES" TO PARA-NAME.
094700     CLOSE RUNPARM, REQEDIT, PATFILE, DOCFILE, SVCFILE,
094800           REPORT, SYSOUT.
094900 860-EXIT.
095000     EXIT.
095100
095200 910-READ-REQEDIT.
095300     READ REQEDIT INTO CLN-REQ-REC
095400         AT END
095500         MOVE "N" TO MORE-REQ-SW
095600         GO TO 910-EXIT
095700     END-READ.
095800 910-EXIT.
095900     EXIT.
096000
096100 900-CLEANUP.
096200     MOVE "900-CLEANUP" TO PARA-NAME.
096300     COMPUTE CT-REJECTED = CT-REJ-PAT-NF + CT-REJ-DOC-NF +
096400             CT-REJ-SVC-NF + CT-REJ-CONFLICT + CT-REJ-APT-NF.
096500
096600     WRITE RPT-REC FROM WS-TOTALS-HDR-LINE
096700         AFTER ADVANCING NEXT-PAGE.
096800     WRITE RPT-REC FROM WS-BLANK-LINE
096900         AFTER ADVANCING 1.
097000
097100     MOVE "REQUESTS READ"              TO TOT-LABEL-O.
097200     MOVE CT-READ                      TO TOT-VALUE-O.
097300     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
097400
097500     MOVE "APPOINTMENTS BOOKED"        TO TOT-LABEL-O.
097600     MOVE CT-BOOKED                    TO TOT-VALUE-O.
097700     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
097800
097900     MOVE "REJECTED -- PATIENT NOT FOUND" TO TOT-LABEL-O.
098000     MOVE CT-REJ-PAT-NF                TO TOT-VALUE-O.
098100     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
098200
098300     MOVE "REJECTED -- DOCTOR NOT FOUND" TO TOT-LABEL-O.
098400     MOVE CT-REJ-DOC-NF                TO TOT-VALUE-O.
098500     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
098600
098700     MOVE "REJECTED -- SERVICE NOT FOUND" TO TOT-LABEL-O.
098800     MOVE CT-REJ-SVC-NF                TO TOT-VALUE-O.
098900     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
099000
099100     MOVE "REJECTED -- DOCTOR NOT AVAILABLE" TO TOT-LABEL-O.
099200     MOVE CT-REJ-CONFLICT               TO TOT-VALUE-O.
099300     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
099400
099500     MOVE "REJECTED -- APPOINTMENT NOT FOUND" TO TOT-LABEL-O.
099600     MOVE CT-REJ-APT-NF                TO TOT-VALUE-O.
099700     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
099800
099900     MOVE "REJECTED -- TOTAL"          TO TOT-LABEL-O.
100000     MOVE CT-REJECTED                  TO TOT-VALUE-O.
100100     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
100200
100300     MOVE "APPOINTMENTS CANCELLED"     TO TOT-LABEL-O.
100400     MOVE CT-CANCELLED                 TO TOT-VALUE-O.
100500     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
100600
100700     MOVE "APPOINTMENTS COMPLETED"     TO TOT-LABEL-O.
100800     MOVE CT-COMPLETED                 TO TOT-VALUE-O.
100900     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
101000
101100     MOVE CT-TOTAL-INVOICED TO TOT-AMT-VALUE-O.
101200     WRITE RPT-REC FROM WS-TOTALS-AMT-LINE AFTER ADVANCING 2.
101300
101400     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
101500
101600     DISPLAY "** REQUESTS READ **".
101700     DISPLAY CT-READ.
101800     DISPLAY "** APPOINTMENTS BOOKED **".
101900     DISPLAY CT-BOOKED.
102000     DISPLAY "** REQUESTS REJECTED **".
102100     DISPLAY CT-REJECTED.
102200     DISPLAY "******** NORMAL END OF JOB CLNUPDT ********".
102300 900-EXIT.
102400     EXIT.
102500
102600 1000-ABEND-RTN.
102700     WRITE SYSOUT-REC FROM ABEND-REC.
102800     CLOSE RUNPARM, REQEDIT, PATFILE, DOCFILE, SVCFILE,
102900           REPORT, SYSOUT.
103000     DISPLAY "*** ABNORMAL END OF JOB - CLNUPDT ***"
103100             UPON CONSOLE.
103200     DIVIDE ZERO-VAL INTO ONE-VAL.
