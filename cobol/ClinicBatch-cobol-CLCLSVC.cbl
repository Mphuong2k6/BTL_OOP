000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLSVC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     THIS SUBPROGRAM IS CALLED BY CLNUPDT EVERY TIME A SERVICE
001300*     IS PRICED -- ONCE WHEN THE SERVICE MASTER FILE IS LOADED
001400*     AND AGAIN WHENEVER A BOOKING REQUEST NEEDS THE CURRENT
001500*     CHARGEABLE COST FOR ITS INVOICE.  IT HAS NO FILES OF ITS
001600*     OWN -- EVERYTHING COMES IN AND GOES OUT THROUGH THE
001700*     LINKAGE SECTION.
001800*
001900******************************************************************
002000*  CHANGE LOG
002100******************************************************************
002200*  03/14/89  JRS  ORIGINAL INSTALL -- EXAMINATION/TEST/SURGERY
002300*                 PRICING RULE FOR THE CLINIC SCHEDULING SYSTEM
002400*  08/02/90  JRS  TEST SERVICES NOW CARRY THE 15% MATERIALS
002500*                 SURCHARGE, ROUNDED HALF-UP TO THE PENNY
002600*  11/19/91  TGD  SURGERY BLOCK CHARGE RAISED FROM 400,000 TO
002700*                 500,000 PER 30-MINUTE BLOCK, REQ CR-4471
002800*  05/06/93  JRS  FIXED 0C7 WHEN SVC-DURATION-MIN CAME IN ZERO --
002900*                 NOW FORCES ONE BLOCK MINIMUM FOR SURGERY
003000*  02/18/97  MKL  DROPPED REG-ONLY ROUNDING MODE, USE COMPILER
003100*                 DEFAULT ROUNDED (HALF-UP) PER AUDIT FINDING
003200*  09/09/98  MKL  Y2K -- NO DATE FIELDS IN THIS PROGRAM, REVIEWED
003300*                 AND SIGNED OFF, NO CHANGE REQUIRED
003400*  06/23/01  TGD  ADDED WS-RATE-WORK / WS-DURATION-SPLIT WORK
003500*                 AREAS AHEAD OF PLANNED SLIDING-SCALE RATE CARD
003600*  01/10/05  JRS  CLEANED UP COMMENTS FOR THE NEW HIRES, NO
003700*                 LOGIC CHANGE
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  WS-CALC-FIELDS.
005300     05  WS-BLOCKS                  PIC 9(3) COMP.
005400     05  WS-BLOCK-REM               PIC 9(3) COMP.
005500     05  WS-SURCHARGE-AMT           PIC 9(9)V99 COMP-3.
005600     05  FILLER                     PIC X(4) VALUE SPACES.
005700
005800*  DURATION SPLIT -- WORK AREA, NOT CURRENTLY READ BY THE
005900*  PRICING LOGIC BELOW, KEPT FOR THE SLIDING-SCALE RATE CARD
006000*  PLANNED UNDER CR-4471 (SEE CHANGE LOG 06/23/01).
006100 01  WS-DURATION-SPLIT.                                           TGD-0601
006200     05  WS-DUR-TENS                PIC 9(2).
006300     05  WS-DUR-UNITS               PIC 9(1).
006400     05  FILLER                     PIC X(3) VALUE SPACES.
006500 01  WS-DURATION-SPLIT-R REDEFINES WS-DURATION-SPLIT.
006600     05  WS-DUR-WHOLE               PIC 9(3).
006700     05  FILLER                     PIC X(3) VALUE SPACES.
006800
006900*  RATE CARD WORK AREA.
007000 01  WS-RATE-WORK.                                                TGD-0601
007100     05  WS-RATE-PCT                PIC 9(3)V99 VALUE 115.00.
007200     05  WS-RATE-BLOCK-CHG          PIC 9(7)V99                   TGD-1191
007300                                     VALUE 500000.00.
007400     05  FILLER                     PIC X(4) VALUE SPACES.
007500 01  WS-RATE-WORK-R REDEFINES WS-RATE-WORK.
007600     05  WS-RATE-COMBINED           PIC 9(12)V99.
007700     05  FILLER                     PIC X(4) VALUE SPACES.
007800
007900*  COST BREAKOUT -- DOLLARS/CENTS SPLIT OF THE PRICED SERVICE,
008000*  KEPT SO A DUMP OF WS-COST-SPLIT IN A TRACE RUN SHOWS THE
008100*  PENNIES SEPARATELY FROM THE WHOLE-CURRENCY AMOUNT.
008200 01  WS-COST-SPLIT.
008300     05  WS-COST-WHOLE              PIC 9(9).
008400     05  WS-COST-CENTS              PIC 9(2).
008500     05  FILLER                     PIC X(3) VALUE SPACES.
008600 01  WS-COST-SPLIT-R REDEFINES WS-COST-SPLIT.
008700     05  WS-COST-ALL                PIC 9(11).
008800     05  FILLER                     PIC X(3) VALUE SPACES.
008900
009000 LINKAGE SECTION.
009100 01  CLN-CALC-SVC-REC.
009200     05  CALC-SVC-TYPE              PIC X(1).
009300         88  CALC-EXAM              VALUE "E".
009400         88  CALC-TEST               VALUE "T".
009500         88  CALC-SURGERY           VALUE "S".
009600     05  CALC-BASE-COST             PIC 9(9)V99.
009700     05  CALC-DURATION-MIN          PIC 9(3).
009800     05  CALC-SVC-COST              PIC 9(9)V99.
009900     05  FILLER                     PIC X(8).
010000
010100 01  CALC-RETURN-CD                 PIC 9(4) COMP.
010200
010300 PROCEDURE DIVISION USING CLN-CALC-SVC-REC, CALC-RETURN-CD.
010400     IF CALC-EXAM
010500         PERFORM 100-CALC-EXAM-COST THRU 100-EXIT
010600     ELSE IF CALC-TEST
010700         PERFORM 200-CALC-TEST-COST THRU 200-EXIT
010800     ELSE IF CALC-SURGERY
010900         PERFORM 300-CALC-SURGERY-COST THRU 300-EXIT.
011000
011100     MOVE CALC-SVC-COST TO WS-COST-WHOLE.
011200     COMPUTE WS-COST-CENTS =
011300             (CALC-SVC-COST - WS-COST-WHOLE) * 100.
011400     MOVE ZERO TO CALC-RETURN-CD.
011500     GOBACK.
011600
011700 100-CALC-EXAM-COST.
011800*** EXAMINATION -- NO MARK-UP, CHARGE THE BASE COST AS LISTED
011900     MOVE CALC-BASE-COST TO CALC-SVC-COST.
012000 100-EXIT.
012100     EXIT.
012200
012300 200-CALC-TEST-COST.
012400*** LAB TEST -- 15% MATERIALS SURCHARGE, HALF-UP TO THE PENNY
012500     COMPUTE CALC-SVC-COST ROUNDED =                              MKL-0297
012600             CALC-BASE-COST * 1.15.
012700 200-EXIT.
012800     EXIT.
012900
013000 300-CALC-SURGERY-COST.
013100*** SURGERY -- BASE COST PLUS 500,000 PER STARTED 30-MINUTE
013200*** BLOCK OF THE PROCEDURE'S DURATION.  A DURATION THAT IS NOT
013300*** AN EXACT MULTIPLE OF 30 STILL BILLS THE WHOLE NEXT BLOCK.
013400     DIVIDE CALC-DURATION-MIN BY 30
013500             GIVING WS-BLOCKS REMAINDER WS-BLOCK-REM.
013600     IF WS-BLOCK-REM > ZERO
013700         ADD 1 TO WS-BLOCKS.
013800     IF WS-BLOCKS = ZERO                                          JRS-0593
013900         MOVE 1 TO WS-BLOCKS.                                     JRS-0593
014000
014100     COMPUTE WS-SURCHARGE-AMT = WS-BLOCKS * 500000.               TGD-1191
014200     COMPUTE CALC-SVC-COST = CALC-BASE-COST + WS-SURCHARGE-AMT.
014300 300-EXIT.
014400     EXIT.
