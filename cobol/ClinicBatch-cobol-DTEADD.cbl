000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTEADD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*     CALLED BY CLNUPDT TO CARRY A BOOKING REQUEST'S START
001300*     DATE/TIME FORWARD BY THE SERVICE'S DURATION IN MINUTES,
001400*     GIVING THE APPOINTMENT'S END DATE/TIME.  HANDLES THE
001500*     MINUTE-INTO-HOUR, HOUR-INTO-DAY AND DAY-INTO-MONTH
001600*     CARRIES, INCLUDING FEBRUARY IN A LEAP YEAR.
001700*
001800******************************************************************
001900*  CHANGE LOG
002000******************************************************************
002100*  03/14/89  JRS  ORIGINAL INSTALL
002200*  07/22/90  JRS  DAY-INTO-MONTH CARRY NOW LOOPS INSTEAD OF
002300*                 ASSUMING AT MOST ONE MONTH ROLLS OVER
002400*  04/03/92  TGD  LEAP-YEAR TEST ADDED FOR FEBRUARY, REQ CR-2209
002500*  11/11/93  TGD  FIXED CENTURY-ROLL CASE (DEC 31 -> JAN 1 OF
002600*                 NEXT YEAR) -- RECOMPUTE LEAP FLAG ON YEAR ROLL
002700*  09/09/98  MKL  Y2K REVIEW -- CCYY ALREADY 4-DIGIT THROUGHOUT,
002800*                 NO WINDOWING LOGIC PRESENT, SIGNED OFF
002900*  06/23/01  TGD  REWORKED MONTH TABLE AS A REDEFINED VALUE
003000*                 STRING PER SHOP STANDARD, NO LOGIC CHANGE
003100*  01/10/05  JRS  COMMENT CLEAN-UP FOR THE NEW HIRES
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600*  DAYS-IN-MONTH TABLE, SHOP-STANDARD "VALUE STRING REDEFINED
004700*  AS A TABLE" TRICK -- JAN THRU DEC, FEBRUARY CARRIED AS 28
004800*  AND BUMPED BY ONE IN 305-SET-MONTH-DAYS WHEN THE YEAR IS LEAP.
004900 01  WS-MONTH-TABLE-VALUES.                                       TGD-0601
005000     05  FILLER                     PIC X(24)
005100                         VALUE "312831303130313130313031".
005200 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-VALUES.              TGD-0601
005300     05  WS-DAYS-IN-MONTH            PIC 9(2) OCCURS 12 TIMES.
005400
005500 01  WS-CALC-FIELDS.
005600     05  WS-TOTAL-MIN               PIC 9(5) COMP.
005700     05  WS-DAY-CARRY               PIC 9(3) COMP.
005800     05  WS-CUR-MONTH-DAYS          PIC 9(2) COMP.
005900     05  WS-LEAP-SW                 PIC X(1) VALUE "N".
006000         88  WS-IS-LEAP-YEAR        VALUE "Y".
006100     05  FILLER                     PIC X(4) VALUE SPACES.
006200
006300 01  WS-MOD-WORK.
006400     05  WS-MOD-QUOT                PIC 9(4) COMP.
006500     05  WS-MOD-REM                 PIC 9(4) COMP.
006600     05  FILLER                     PIC X(4) VALUE SPACES.
006700
006800*  START/END DATE-TIME BROKEN OUT INTO ITS PARTS FOR THE CARRY
006900*  ARITHMETIC, THEN RECOMBINED FOR THE RETURN TO CLNUPDT.
007000 01  WS-DATE-PARTS.
007100     05  WS-CCYY                    PIC 9(4).
007200     05  WS-MM                      PIC 9(2).
007300     05  WS-DD                      PIC 9(2).
007400     05  WS-HH                      PIC 9(2).
007500     05  WS-MI                      PIC 9(2).
007600     05  FILLER                     PIC X(2) VALUE SPACES.
007700 01  WS-DATE-PARTS-R REDEFINES WS-DATE-PARTS.
007800     05  WS-DATE-ALL                PIC 9(12).
007900     05  FILLER                     PIC X(2) VALUE SPACES.
008000
008100*  MONTH NUMBER SPLIT -- KEPT FOR THE REPORT-WRITER EDIT MASKS
008200*  ADDED UNDER CR-2209, NOT READ BY THE CARRY LOGIC ITSELF.
008300 01  WS-MONTH-SPLIT.
008400     05  WS-MM-TENS                 PIC 9(1).
008500     05  WS-MM-UNITS                PIC 9(1).
008600     05  FILLER                     PIC X(2) VALUE SPACES.
008700 01  WS-MONTH-SPLIT-R REDEFINES WS-MONTH-SPLIT.
008800     05  WS-MM-WHOLE                PIC 9(2).
008900     05  FILLER                     PIC X(2) VALUE SPACES.
009000
009100*  DURATION-CONSUMED ECHO, DISPLAYED WHEN TRACING IS TURNED ON.
009200 01  WS-MIN-BREAKDOWN.
009300     05  WS-MIN-DAYS                PIC 9(3).
009400     05  WS-MIN-HOURS               PIC 9(2).
009500     05  WS-MIN-MINS                PIC 9(2).
009600     05  FILLER                     PIC X(5) VALUE SPACES.
009700 01  WS-MIN-BREAKDOWN-R REDEFINES WS-MIN-BREAKDOWN.
009800     05  WS-MIN-BREAKDOWN-ALL       PIC 9(7).
009900     05  FILLER                     PIC X(5) VALUE SPACES.
010000
010100 LINKAGE SECTION.
010200 01  CLN-DTEADD-REC.
010300     05  DTEADD-START               PIC 9(12).
010400     05  DTEADD-DURATION-MIN        PIC 9(3).
010500     05  DTEADD-END                 PIC 9(12).
010600     05  FILLER                     PIC X(8).
010700
010800 01  DTEADD-RETURN-CD               PIC 9(4) COMP.
010900
011000 PROCEDURE DIVISION USING CLN-DTEADD-REC, DTEADD-RETURN-CD.
011100     MOVE DTEADD-START TO WS-DATE-ALL.
011200     PERFORM 100-DETERMINE-LEAP-YEAR THRU 100-EXIT.               TGD-1193
011300     PERFORM 200-CARRY-MINUTES THRU 200-EXIT.
011400     PERFORM 300-CARRY-DAYS THRU 300-EXIT.
011500     MOVE WS-DATE-ALL TO DTEADD-END.
011600     MOVE ZERO TO DTEADD-RETURN-CD.
011700     GOBACK.
011800
011900 100-DETERMINE-LEAP-YEAR.
012000*** A CCYY IS A LEAP YEAR IF DIVISIBLE BY 4, UNLESS ALSO
012100*** DIVISIBLE BY 100 -- UNLESS ALSO DIVISIBLE BY 400 (2000,
012200*** 2400 ETC ARE LEAP; 1900, 2100 ARE NOT) -- REQ CR-2209.
012300     MOVE "N" TO WS-LEAP-SW.
012400     DIVIDE WS-CCYY BY 4 GIVING WS-MOD-QUOT
012500             REMAINDER WS-MOD-REM.
012600     IF WS-MOD-REM = ZERO
012700         MOVE "Y" TO WS-LEAP-SW
012800         DIVIDE WS-CCYY BY 100 GIVING WS-MOD-QUOT
012900                 REMAINDER WS-MOD-REM
013000         IF WS-MOD-REM = ZERO
013100             MOVE "N" TO WS-LEAP-SW
013200             DIVIDE WS-CCYY BY 400 GIVING WS-MOD-QUOT
013300                     REMAINDER WS-MOD-REM
013400             IF WS-MOD-REM = ZERO
013500                 MOVE "Y" TO WS-LEAP-SW.
013600 100-EXIT.
013700     EXIT.
013800
013900 200-CARRY-MINUTES.
014000*** FOLD THE SERVICE'S DURATION INTO THE START TIME-OF-DAY,
014100*** THEN PEEL OFF WHOLE DAYS UNTIL WHAT IS LEFT IS LESS THAN
014200*** ONE DAY'S WORTH OF MINUTES.
014300     COMPUTE WS-TOTAL-MIN =
014400             (WS-HH * 60) + WS-MI + DTEADD-DURATION-MIN.
014500     MOVE ZERO TO WS-DAY-CARRY.
014600     PERFORM 210-SUBTRACT-ONE-DAY THRU 210-EXIT
014700             UNTIL WS-TOTAL-MIN < 1440.
014800
014900     DIVIDE WS-TOTAL-MIN BY 60 GIVING WS-MOD-QUOT
015000             REMAINDER WS-MOD-REM.
015100     MOVE WS-MOD-QUOT TO WS-HH.
015200     MOVE WS-MOD-REM  TO WS-MI.
015300
015400     MOVE WS-DAY-CARRY TO WS-MIN-DAYS.
015500 200-EXIT.
015600     EXIT.
015700
015800 210-SUBTRACT-ONE-DAY.
015900     SUBTRACT 1440 FROM WS-TOTAL-MIN.
016000     ADD 1 TO WS-DAY-CARRY.
016100 210-EXIT.
016200     EXIT.
016300
016400 300-CARRY-DAYS.
016500*** ADD IN THE WHOLE DAYS CARRIED OUT OF 200-CARRY-MINUTES,
016600*** THEN ROLL THE CALENDAR FORWARD MONTH BY MONTH UNTIL THE
016700*** DAY NUMBER FITS THE MONTH IT LANDED IN.
016800     ADD WS-DAY-CARRY TO WS-DD.
016900     PERFORM 305-SET-MONTH-DAYS THRU 305-EXIT.
017000     PERFORM 310-ROLL-MONTH THRU 310-EXIT
017100             UNTIL WS-DD NOT > WS-CUR-MONTH-DAYS.                 JRS-0790
017200 300-EXIT.
017300     EXIT.
017400
017500 305-SET-MONTH-DAYS.
017600     MOVE WS-DAYS-IN-MONTH(WS-MM) TO WS-CUR-MONTH-DAYS.
017700     IF WS-MM = 2 AND WS-IS-LEAP-YEAR
017800         ADD 1 TO WS-CUR-MONTH-DAYS.
017900 305-EXIT.
018000     EXIT.
018100
018200 310-ROLL-MONTH.                                                  JRS-0790
018300     SUBTRACT WS-CUR-MONTH-DAYS FROM WS-DD.
018400     ADD 1 TO WS-MM.
018500     MOVE WS-MM TO WS-MM-WHOLE.
018600     IF WS-MM > 12
018700         MOVE 1 TO WS-MM
018800         MOVE 1 TO WS-MM-WHOLE                                    TGD-0492
018900         ADD 1 TO WS-CCYY                                         TGD-1193
019000         PERFORM 100-DETERMINE-LEAP-YEAR THRU 100-EXIT.           TGD-1193
019100     PERFORM 305-SET-MONTH-DAYS THRU 305-EXIT.
019200 310-EXIT.
019300     EXIT.
