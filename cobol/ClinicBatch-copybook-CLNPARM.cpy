000100******************************************************************
000200*  CLNPARM  --  RUN PARAMETER CARD LAYOUT
000300*
000400*  ONE RECORD, READ BY CLNUPDT AND CLNRPT FROM THE RUNPARM FILE.
000500*  CARRIES THE PROCESSING DATE/TIME FOR THIS RUN (NO "CURRENT
000600*  TIME" DEFAULTING -- OPERATIONS HANDS US THE CLOCK), THE
000700*  YEAR/MONTH FOR THE MONTHLY REVENUE SECTION OF THE REPORT, AND
000800*  THE NEXT-AVAILABLE APPOINTMENT/INVOICE SEQUENCE NUMBERS SO
000900*  NEW KEYS STAY UNIQUE ACROSS RUNS WITHOUT AN INDEXED FILE.
001000******************************************************************
001100 01  CLN-PARM-REC.
001200     05  PARM-PROC-DATETIME         PIC 9(12).
001300     05  PARM-RPT-YEAR              PIC 9(4).
001400     05  PARM-RPT-MONTH             PIC 9(2).
001500     05  PARM-NEXT-APT-SEQ          PIC 9(7).
001600     05  PARM-NEXT-INV-SEQ          PIC 9(7).
001700     05  FILLER                     PIC X(48).
001800
001900*  ALTERNATE VIEW -- PROCESSING DATE/TIME BROKEN OUT FOR THE
002000*  CONFLICT-CHECK AND MONTHLY-REVENUE COMPARES.
002100 01  CLN-PARM-DTE-R REDEFINES CLN-PARM-REC.
002200     05  PARM-DTE-CCYY              PIC 9(4).
002300     05  PARM-DTE-MM                PIC 9(2).
002400     05  PARM-DTE-DD                PIC 9(2).
002500     05  PARM-DTE-HH                PIC 9(2).
002600     05  PARM-DTE-MI                PIC 9(2).
002700     05  FILLER                     PIC X(68).
