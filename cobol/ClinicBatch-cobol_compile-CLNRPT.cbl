000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLNRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 04/09/89.
000600 DATE-COMPILED. 04/09/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE FINAL STEP OF THE CLINIC BATCH CHAIN.  IT
001300*          RUNS AFTER CLNUPDT HAS REWRITTEN THE APPOINTMENT AND
001400*          INVOICE FILES FOR THE NIGHT AND APPENDS TWO MORE
001500*          SECTIONS ONTO THE SAME REPORT FILE CLNUPDT ALREADY
001600*          WROTE THE RUN LOG AND CONTROL TOTALS TO -- THE REPORT
001700*          FILE IS OPENED EXTEND, NOT OUTPUT, SO CLNUPDT'S PAGES
001800*          ARE NOT LOST.
001900*
002000*          SECTION 1 -- THE TOP 3 DOCTORS BY TOTAL APPOINTMENT
002100*          COUNT (ALL STATUSES COUNT, INCLUDING CANCELLED ONES --
002200*          THE CLINIC OFFICE WANTS TO SEE WHO IS BOOKED THE
002300*          HEAVIEST, NOT JUST WHO SHOWS UP).
002400*
002500*          SECTION 2 -- TOTAL REVENUE INVOICED FOR THE YEAR/MONTH
002600*          CARRIED ON THE RUNPARM CARD, REGARDLESS OF WHETHER THE
002700*          INVOICE HAS BEEN MARKED PAID -- THIS IS A BOOKED-
002800*          REVENUE FIGURE, NOT A COLLECTIONS FIGURE.
002900*
003000*          DOCTOR, APPOINTMENT AND INVOICE FILES ARE RELOADED
003100*          INTO WORKING-STORAGE TABLES HERE INDEPENDENTLY OF
003200*          CLNUPDT -- THIS SHOP DOES NOT SHARE TABLES ACROSS JOB
003300*          STEPS, EACH PROGRAM OWNS ITS OWN LOADS (SAME AS
003400*          PATSRCH AND PATLIST EACH OWNING THEIR OWN EQUIPMENT-
003500*          FILE LOAD).  THE PATIENT AND SERVICE FILES ARE NOT
003600*          NEEDED BY THIS STEP AND ARE NOT OPENED.
003700*
003800******************************************************************
003900
004000         INPUT FILE              -   RUNPARM, DOCFILE, APTFILE,
004100                                     INVFILE
004200
004300         OUTPUT FILE PRODUCED    -   REPORT (APPENDED TO)
004400
004500         DUMP FILE               -   SYSOUT
004600
004700******************************************************************
004800*  CHANGE LOG
004900******************************************************************
005000*  04/09/89  JRS  ORIGINAL INSTALL -- ADAPTED FROM PATLIST, THE
005100*                 DAILY EQUIPMENT/TREATMENT LISTING PROGRAM
005200*  11/30/90  JRS  TOP-3 DOCTOR RANKING ADDED, REQ CR-1390
005300*  06/17/93  TGD  MONTHLY REVENUE SECTION ADDED SO THE OFFICE
005400*                 MANAGER DIDN'T HAVE TO RUN A SEPARATE QUERY
005500*  02/02/97  MKL  CANCELLED APPOINTMENTS NOW COUNTED TOWARD THE
005600*                 DOCTOR TOTALS -- PER THE OFFICE MANAGER THESE
005700*                 STILL REPRESENT HELD CALENDAR TIME
005800*  09/14/98  MKL  Y2K -- PARM-RPT-YEAR AND INV-CRE-CCYY ARE BOTH
005900*                 ALREADY 4-DIGIT YEAR, SIGNED OFF
006000*  11/08/03  JRS  APPOINTMENT/INVOICE TABLE SIZES RAISED TO 5000
006100*                 TO MATCH CLNUPDT
006150*  08/26/05  MKL  TOP-3 SECTION NO LONGER PRINTS BLANK RANKS WHEN
006160*                 FEWER THAN 3 DOCTORS HAVE APPOINTMENTS -- ADDED
006170*                 WS-TOP3-FOUND-CNT TO DRIVE THE PRINT LOOP, PER
006180*                 OFFICE MANAGER COMPLAINT.  ALSO WIDENED THE
006190*                 DOCTOR NAME COLUMN TO 30 CHARS TO MATCH THE
006195*                 MASTER RECORD, REQ CR-5518
006196*  09/02/05  MKL  PULLED THE REC-STATUS/ADDED-DTE/LAST-UPDT-DTE/
006197*                 LAST-UPDT-USER FIELDS OUT OF THE DOCTOR/
006198*                 APPOINTMENT/INVOICE TABLE ROWS -- AUDIT REVIEW
006199*                 FOUND NOTHING HERE OR IN CLNUPDT EVER SET OR
006205*                 READ THEM, JUST DEAD WEIGHT.  PADDED OUT WITH
006210*                 FILLER INSTEAD.  ALSO ADDED APT-TBL-DOC-VIEW
006215*                 (SAME IDIOM AS CLNUPDT'S KEY VIEWS) AND WIRED
006220*                 IT INTO 215-FIND-DOCTOR-IN-COUNTS, REQ CR-5523
006225******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS NEXT-PAGE.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT RUNPARM
007800     ASSIGN TO UT-S-RUNPARM
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS RPCODE.
008100
008200     SELECT DOCFILE
008300     ASSIGN TO UT-S-DOCFILE
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS DOCCODE.
008600
008700     SELECT APTFILE
008800     ASSIGN TO UT-S-APTFILE
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS APTCODE.
009100
009200     SELECT INVFILE
009300     ASSIGN TO UT-S-INVFILE
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS INVCODE.
009600
009700     SELECT REPORT
009800     ASSIGN TO UT-S-REPORT
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS RPTCODE.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  SYSOUT
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 130 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SYSOUT-REC.
011000 01  SYSOUT-REC  PIC X(130).
011100
011200 FD  RUNPARM
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 80 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS RUNPARM-REC.
011800 01  RUNPARM-REC  PIC X(80).
011900
012000****** DOCTOR MASTER -- LOADED INTO DOC-TABLE-AREA, READ ONLY
012100 FD  DOCFILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 160 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS DOCRAW-REC.
012700 01  DOCRAW-REC  PIC X(160).
012800
012900****** APPOINTMENT FILE AS LEFT BY CLNUPDT -- READ ONLY HERE,
013000****** THIS PROGRAM NEVER REWRITES IT
013100 FD  APTFILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 160 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS APTRAW-REC.
013700 01  APTRAW-REC  PIC X(160).
013800
013900****** INVOICE FILE AS LEFT BY CLNUPDT -- READ ONLY HERE
014000 FD  INVFILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 160 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS INVRAW-REC.
014600 01  INVRAW-REC  PIC X(160).
014700
014800 FD  REPORT
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 132 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS RPT-REC.
015400 01  RPT-REC  PIC X(132).
015500
015600** QSAM FILE
015700 WORKING-STORAGE SECTION.
015800
015900 01  FILE-STATUS-CODES.
016000     05  RPCODE                     PIC X(2).
016100         88  CODE-READ-RUNPARM      VALUE SPACES.
016200     05  DOCCODE                    PIC X(2).
016300         88  CODE-READ-DOC          VALUE SPACES.
016400     05  APTCODE                    PIC X(2).
016500         88  CODE-READ-APT          VALUE SPACES.
016600     05  INVCODE                    PIC X(2).
016700         88  CODE-READ-INV          VALUE SPACES.
016800     05  RPTCODE                    PIC X(2).
016900         88  CODE-WRITE-RPT         VALUE SPACES.
017000
017100 COPY CLNPARM.
017200 COPY CLNABND.
017300
017400 77  WS-DATE                        PIC 9(6).
017500
017600*  DOCTOR MASTER TABLE -- LAYOUT MIRRORS DOCRAW, SAME SHAPE AS    MKL-0826
017700*  THE ONE CLNUPDT BUILDS, BUT THIS PROGRAM LOADS ITS OWN COPY.  MKL-0826
017800 01  DOC-TABLE-AREA.
017900     05  DOC-TBL-ROW OCCURS 200 TIMES.
018000         10  DOC-TBL-ID             PIC X(8).
018100         10  DOC-TBL-NAME           PIC X(30).
018200         10  DOC-TBL-PHONE          PIC X(12).
018300         10  DOC-TBL-ADDRESS        PIC X(30).
018400         10  DOC-TBL-DEPARTMENT     PIC X(12).
018900         10  FILLER                 PIC X(68).         MKL-0902
019000
019100*  KEY-ONLY VIEW OF THE DOCTOR TABLE, SAME IDIOM AS SVC-TBL-      MKL-0826
019200*  KEY-VIEW IN CLNUPDT -- USED BY CLNRPT WHEN IT BUILDS THE      MKL-0826
019300*  TOP-3 APPOINTMENT-COUNT TABLE.                                 MKL-0826
019500 01  DOC-TBL-KEY-VIEW REDEFINES DOC-TABLE-AREA.
019600     05  DOC-TBL-KEY-ROW OCCURS 200 TIMES.
019700         10  DOC-TBL-KEY            PIC X(8).
019800         10  FILLER                 PIC X(152).
019900
020000*  APPOINTMENT TABLE -- LAYOUT MIRRORS APTRAW, READ ONLY.         MKL-0826
020100 01  APT-TABLE-AREA.
020200     05  APT-TBL-ROW OCCURS 5000 TIMES.                           JRS-1103
020300         10  APT-TBL-ID             PIC X(8).
020400         10  APT-TBL-PATIENT-ID     PIC X(8).
020500         10  APT-TBL-DOCTOR-ID      PIC X(8).
020600         10  APT-TBL-SERVICE-ID     PIC X(8).
020700         10  APT-TBL-START          PIC 9(12).
020800         10  APT-TBL-END            PIC 9(12).
020900         10  APT-TBL-STATUS         PIC X(1).
021000             88  APT-TBL-SCHEDULED  VALUE "S".
021100             88  APT-TBL-CANCELLED  VALUE "C".
021200             88  APT-TBL-COMPLETED  VALUE "D".
021600         10  FILLER                 PIC X(103).        MKL-0902
021610*  DOCTOR-ID-ONLY VIEW OF THE APPOINTMENT TABLE, SAME IDIOM AS    MKL-0902
021620*  THE KEY VIEWS IN CLNUPDT -- LETS 215-FIND-DOCTOR-IN-COUNTS     MKL-0902
021630*  COMPARE JUST THE DOCTOR-ID BYTES WITHOUT NAMING EVERY FIELD.   MKL-0902
021640 01  APT-TBL-DOC-VIEW REDEFINES APT-TABLE-AREA.                  MKL-0902
021650     05  APT-TBL-DOC-ROW OCCURS 5000 TIMES.                      MKL-0902
021660         10  FILLER                 PIC X(16).                  MKL-0902
021670         10  APT-TBL-DOC-ONLY       PIC X(8).                   MKL-0902
021680         10  FILLER                 PIC X(136).                 MKL-0902
021700
021800*  INVOICE TABLE -- LAYOUT MIRRORS INVRAW, READ ONLY.             MKL-0826
021900 01  INV-TABLE-AREA.
022000     05  INV-TBL-ROW OCCURS 5000 TIMES.                           JRS-1103
022100         10  INV-TBL-ID             PIC X(8).
022200         10  INV-TBL-APPOINTMENT-ID PIC X(8).
022300         10  INV-TBL-AMOUNT         PIC 9(9)V99.
022400         10  INV-TBL-CREATED        PIC 9(12).
022500         10  INV-TBL-PAID-FLAG      PIC X(1).
022600             88  INV-TBL-PAID       VALUE "Y".
022700             88  INV-TBL-UNPAID     VALUE "N".
023000         10  FILLER                 PIC X(120).        MKL-0902
023100
023200*  INV-TBL-CREATED BROKEN OUT BY TABLE ROW -- SAME IDIOM CLNUPDT  MKL-0826
023300*  USES ON ITS OWN INVOICE RECORD, USED BY 510-SCAN-INVOICE-     MKL-0826
023400*  FOR-MONTH TO FILTER ON YEAR AND MONTH WITHOUT A DIVIDE.
023500 01  INV-CRE-VIEW REDEFINES INV-TABLE-AREA.
023600     05  INV-CRE-ROW OCCURS 5000 TIMES.
023700         10  FILLER                 PIC X(27).
023800         10  INV-CRE-TBL-CCYY       PIC 9(4).
023900         10  INV-CRE-TBL-MM         PIC 9(2).
024000         10  FILLER                 PIC X(127).
024100
024200*  DOCTOR APPOINTMENT-COUNT TABLE -- BUILT BY 200-BUILD-DOCTOR-
024300*  COUNTS, RANKED BY 300-RANK-TOP3-DOCTORS.  NOT TIED TO THE
024400*  160-BYTE FLAT-FILE ROW WIDTH SINCE IT IS NEVER WRITTEN BACK.
024500 01  DCT-TABLE-AREA.
024600     05  DCT-TBL-ROW OCCURS 200 TIMES.
024700         10  DCT-DOC-ID             PIC X(8).
024800         10  DCT-DOC-NAME           PIC X(30).
024900         10  DCT-DOC-DEPT           PIC X(12).
025000         10  DCT-APT-COUNT          PIC 9(5) COMP.
025100         10  DCT-PICKED-SW          PIC X(1).
025200             88  DCT-ALREADY-PICKED VALUE "Y".
025300         10  FILLER                 PIC X(3).
025400
025500*  THE THREE WINNING ROWS, SAVED OFF DCT-TABLE-AREA BY
025600*  300-RANK-TOP3-DOCTORS FOR 400-PRINT-TOP3-SECTION TO PRINT.
025700 01  WS-TOP3-AREA.
025800     05  WS-TOP3-ROW OCCURS 3 TIMES.
025900         10  TOP3-DOC-ID            PIC X(8).
026000         10  TOP3-DOC-NAME          PIC X(30).
026100         10  TOP3-DOC-DEPT          PIC X(12).
026200         10  TOP3-APT-COUNT         PIC 9(5) COMP.
026300         10  FILLER                 PIC X(4).
026400
026500 01  COUNTERS-AND-ACCUMULATORS.
026600     05  DOC-COUNT                  PIC 9(4) COMP.
026700     05  APT-COUNT                  PIC 9(4) COMP.
026800     05  INV-COUNT                  PIC 9(4) COMP.
026900     05  DCT-COUNT                  PIC 9(4) COMP.
027000     05  WS-SCAN-SUB                PIC 9(4) COMP.
027100     05  WS-SCAN2-SUB               PIC 9(4) COMP.
027200     05  WS-FOUND-SUB                PIC 9(4) COMP.
027300     05  WS-RANK-NBR                PIC 9(1) COMP.
027400     05  WS-BEST-SUB                PIC 9(4) COMP.
027500     05  WS-BEST-COUNT              PIC 9(5) COMP.
027550     05  WS-TOP3-FOUND-CNT          PIC 9(1) COMP.             MKL-0826
027600     05  FILLER                     PIC X(4) VALUE SPACES.
027700
027800 01  WS-MONTHLY-REVENUE              PIC 9(9)V99.
027900 01  WS-MONTHLY-INV-COUNT            PIC 9(7) COMP.
028000
028100 01  FLAGS-AND-SWITCHES.
028200     05  MORE-DOC-SW                PIC X(1) VALUE "Y".
028300         88  NO-MORE-DOC-RECS       VALUE "N".
028400     05  MORE-APT-SW                PIC X(1) VALUE "Y".
028500         88  NO-MORE-APT-RECS       VALUE "N".
028600     05  MORE-INV-SW                PIC X(1) VALUE "Y".
028700         88  NO-MORE-INV-RECS       VALUE "N".
028800     05  FILLER                     PIC X(4) VALUE SPACES.
028900
029000 01  WS-TOP3-HDR-LINE.
029100     05  FILLER                      PIC X(132) VALUE
029200         "TOP 3 DOCTORS BY APPOINTMENT COUNT".
029300
029400 01  WS-TOP3-COLM-HDR.
029500     05  FILLER                      PIC X(1)  VALUE SPACE.
029600     05  FILLER                      PIC X(6)  VALUE "RANK".
029700     05  FILLER                      PIC X(10) VALUE "DOCTOR-ID".
029800     05  FILLER                      PIC X(30) VALUE            MKL-0826
029900         "DOCTOR NAME".
030000     05  FILLER                      PIC X(14) VALUE
030100         "DEPARTMENT".
030200     05  FILLER                      PIC X(16) VALUE
030300         "APPOINTMENTS".
030400     05  FILLER                      PIC X(55) VALUE SPACES.    MKL-0826
030500
030600 01  WS-TOP3-DETAIL-LINE.
030700     05  FILLER                      PIC X(1)  VALUE SPACE.
030800     05  T3-RANK-O                   PIC 9.
030900     05  FILLER                      PIC X(5)  VALUE SPACES.
031000     05  T3-DOC-ID-O                 PIC X(10).
031100     05  T3-DOC-NAME-O               PIC X(30).                 MKL-0826
031200     05  T3-DOC-DEPT-O               PIC X(14).
031300     05  T3-APT-COUNT-O              PIC ZZZZ9.
031400     05  FILLER                      PIC X(66) VALUE SPACES.    MKL-0826
031500
031600 01  WS-REVENUE-HDR-LINE.
031700     05  FILLER                      PIC X(132) VALUE
031800         "MONTHLY REVENUE -- ALL INVOICES, PAID FLAG IGNORED".
031900
032000 01  WS-REVENUE-DETAIL-LINE.
032100     05  FILLER                      PIC X(1)  VALUE SPACE.
032200     05  FILLER                      PIC X(12) VALUE
032300         "RPT PERIOD:".
032400     05  REV-CCYY-O                  PIC 9(4).
032500     05  FILLER                      PIC X(1)  VALUE "-".
032600     05  REV-MM-O                    PIC 99.
032700     05  FILLER                      PIC X(6)  VALUE SPACES.
032800     05  FILLER                      PIC X(16) VALUE
032900         "INVOICE COUNT:".
033000     05  REV-INV-COUNT-O             PIC ZZZZZZ9.
033100     05  FILLER                      PIC X(6)  VALUE SPACES.
033200     05  FILLER                      PIC X(10) VALUE "REVENUE:".
033300     05  REV-AMOUNT-O                PIC Z(8)9.99.
033400     05  FILLER                      PIC X(55) VALUE SPACES.
033500
033600 01  WS-BLANK-LINE.
033700     05  FILLER                      PIC X(132) VALUE SPACES.
033800
033900 PROCEDURE DIVISION.
034000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034100     PERFORM 200-BUILD-DOCTOR-COUNTS THRU 200-EXIT.
034200     PERFORM 300-RANK-TOP3-DOCTORS THRU 300-EXIT.
034300     PERFORM 400-PRINT-TOP3-SECTION THRU 400-EXIT.
034400     PERFORM 500-MONTHLY-REVENUE-RTN THRU 500-EXIT.
034500     PERFORM 900-CLEANUP THRU 900-EXIT.
034600     MOVE ZERO TO RETURN-CODE.
034700     GOBACK.
034800
034900 000-HOUSEKEEPING.
035000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035100     DISPLAY "******** BEGIN JOB CLNRPT ********".
035200     ACCEPT  WS-DATE FROM DATE.
035300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
035400     MOVE ZERO TO WS-MONTHLY-REVENUE, WS-MONTHLY-INV-COUNT.
035500     PERFORM 850-OPEN-FILES THRU 850-EXIT.
035600
035700     READ RUNPARM INTO CLN-PARM-REC
035800         AT END
035900         MOVE "** MISSING RUN PARAMETER CARD" TO ABEND-REASON
036000         GO TO 1000-ABEND-RTN
036100     END-READ.
036200
036300     PERFORM 050-LOAD-DOCTOR-TABLE THRU 050-EXIT.
036400     PERFORM 060-LOAD-APPOINTMENT-TABLE THRU 060-EXIT.
036500     PERFORM 070-LOAD-INVOICE-TABLE THRU 070-EXIT.
036600 000-EXIT.
036700     EXIT.
036800
036900 050-LOAD-DOCTOR-TABLE.
037000     MOVE "050-LOAD-DOCTOR-TABLE" TO PARA-NAME.
037100     PERFORM 055-READ-DOCTOR-REC THRU 055-EXIT
037200             UNTIL NO-MORE-DOC-RECS.
037300 050-EXIT.
037400     EXIT.
037500
037600 055-READ-DOCTOR-REC.
037700     READ DOCFILE
037800         AT END
037900         MOVE "N" TO MORE-DOC-SW
038000         GO TO 055-EXIT
038100     END-READ.
038200     IF DOCRAW-REC NOT = SPACES
038300         ADD 1 TO DOC-COUNT
038400         MOVE DOCRAW-REC TO DOC-TBL-ROW(DOC-COUNT).
038500 055-EXIT.
038600     EXIT.
038700
038800 060-LOAD-APPOINTMENT-TABLE.
038900     MOVE "060-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.
039000     PERFORM 065-READ-APPOINTMENT-REC THRU 065-EXIT
039100             UNTIL NO-MORE-APT-RECS.
039200 060-EXIT.
039300     EXIT.
039400
039500 065-READ-APPOINTMENT-REC.
039600     READ APTFILE
039700         AT END
039800         MOVE "N" TO MORE-APT-SW
039900         GO TO 065-EXIT
040000     END-READ.
040100     IF APTRAW-REC NOT = SPACES
040200         ADD 1 TO APT-COUNT
040300         MOVE APTRAW-REC TO APT-TBL-ROW(APT-COUNT).
040400 065-EXIT.
040500     EXIT.
040600
040700 070-LOAD-INVOICE-TABLE.
040800     MOVE "070-LOAD-INVOICE-TABLE" TO PARA-NAME.
040900     PERFORM 075-READ-INVOICE-REC THRU 075-EXIT
041000             UNTIL NO-MORE-INV-RECS.
041100 070-EXIT.
041200     EXIT.
041300
041400 075-READ-INVOICE-REC.
041500     READ INVFILE
041600         AT END
041700         MOVE "N" TO MORE-INV-SW
041800         GO TO 075-EXIT
041900     END-READ.
042000     IF INVRAW-REC NOT = SPACES
042100         ADD 1 TO INV-COUNT
042200         MOVE INVRAW-REC TO INV-TBL-ROW(INV-COUNT).
042300 075-EXIT.
042400     EXIT.
042500
042600*----------------------------------------------------------------
042700*  SECTION 1 -- TOP 3 DOCTORS BY APPOINTMENT COUNT
042800*----------------------------------------------------------------
042900 200-BUILD-DOCTOR-COUNTS.
043000     MOVE "200-BUILD-DOCTOR-COUNTS" TO PARA-NAME.
043100     MOVE DOC-COUNT TO DCT-COUNT.
043200     PERFORM 205-SEED-ONE-DOCTOR THRU 205-EXIT
043300             VARYING WS-SCAN-SUB FROM 1 BY 1
043400             UNTIL WS-SCAN-SUB > DOC-COUNT.
043500     PERFORM 210-COUNT-ONE-APPOINTMENT THRU 210-EXIT
043600             VARYING WS-SCAN-SUB FROM 1 BY 1
043700             UNTIL WS-SCAN-SUB > APT-COUNT.
043800 200-EXIT.
043900     EXIT.
044000
044100 205-SEED-ONE-DOCTOR.
044200     MOVE DOC-TBL-KEY(WS-SCAN-SUB)  TO DCT-DOC-ID(WS-SCAN-SUB).
044300     MOVE DOC-TBL-NAME(WS-SCAN-SUB) TO DCT-DOC-NAME(WS-SCAN-SUB).
044400     MOVE DOC-TBL-DEPARTMENT(WS-SCAN-SUB)
044500                                    TO DCT-DOC-DEPT(WS-SCAN-SUB).
044600     MOVE ZERO                     TO DCT-APT-COUNT(WS-SCAN-SUB).
044700     MOVE "N"                      TO DCT-PICKED-SW(WS-SCAN-SUB).
044800 205-EXIT.
044900     EXIT.
045000
045100 210-COUNT-ONE-APPOINTMENT.                                       MKL-0297
045200     MOVE ZERO TO WS-FOUND-SUB.
045300     PERFORM 215-FIND-DOCTOR-IN-COUNTS THRU 215-EXIT
045400             VARYING WS-SCAN2-SUB FROM 1 BY 1
045500             UNTIL WS-SCAN2-SUB > DCT-COUNT
045600                OR WS-FOUND-SUB NOT = ZERO.
045700     IF WS-FOUND-SUB NOT = ZERO
045800         ADD 1 TO DCT-APT-COUNT(WS-FOUND-SUB).
045900 210-EXIT.
046000     EXIT.
046100
046200 215-FIND-DOCTOR-IN-COUNTS.
046300     IF DCT-DOC-ID(WS-SCAN2-SUB) = APT-TBL-DOC-ONLY(WS-SCAN-SUB)  MKL-0902
046400         MOVE WS-SCAN2-SUB TO WS-FOUND-SUB.
046500 215-EXIT.
046600     EXIT.
046700
046800 300-RANK-TOP3-DOCTORS.                                           JRS-1190
046900     MOVE "300-RANK-TOP3-DOCTORS" TO PARA-NAME.
046950     MOVE ZERO TO WS-TOP3-FOUND-CNT.                             MKL-0826
047000     PERFORM 305-PICK-ONE-WINNER THRU 305-EXIT
047100             VARYING WS-RANK-NBR FROM 1 BY 1
047200             UNTIL WS-RANK-NBR > 3.
047300 300-EXIT.
047400     EXIT.
047500
047600 305-PICK-ONE-WINNER.
047700     MOVE ZERO TO WS-BEST-SUB.
047800     MOVE ZERO TO WS-BEST-COUNT.
047900     PERFORM 310-FIND-MAX-COUNT THRU 310-EXIT
048000             VARYING WS-SCAN-SUB FROM 1 BY 1
048100             UNTIL WS-SCAN-SUB > DCT-COUNT.
048150*    ONLY A DOCTOR ACTUALLY FOUND COUNTS TOWARD THE TALLY --     MKL-0826
048160*    WS-TOP3-FOUND-CNT DRIVES THE PRINT LOOP IN 400 SO A CLINIC  MKL-0826
048170*    WITH FEWER THAN 3 DOCTORS PRINTS ONLY THE ONES IT HAS.      MKL-0826
048200     IF WS-BEST-SUB NOT = ZERO
048300         MOVE DCT-DOC-ID(WS-BEST-SUB)    TO
048400              TOP3-DOC-ID(WS-RANK-NBR)
048500         MOVE DCT-DOC-NAME(WS-BEST-SUB)  TO
048600              TOP3-DOC-NAME(WS-RANK-NBR)
048700         MOVE DCT-DOC-DEPT(WS-BEST-SUB)  TO
048800              TOP3-DOC-DEPT(WS-RANK-NBR)
048900         MOVE DCT-APT-COUNT(WS-BEST-SUB) TO
049000              TOP3-APT-COUNT(WS-RANK-NBR)
049100         MOVE "Y" TO DCT-PICKED-SW(WS-BEST-SUB)
049150         ADD 1 TO WS-TOP3-FOUND-CNT                              MKL-0826
049200     END-IF.
049800 305-EXIT.
049900     EXIT.
050000
050100 310-FIND-MAX-COUNT.
050200     IF NOT DCT-ALREADY-PICKED(WS-SCAN-SUB)
050300         AND DCT-APT-COUNT(WS-SCAN-SUB) > WS-BEST-COUNT
050400             MOVE WS-SCAN-SUB              TO WS-BEST-SUB
050500             MOVE DCT-APT-COUNT(WS-SCAN-SUB) TO WS-BEST-COUNT.
050600 310-EXIT.
050700     EXIT.
050800
050900 400-PRINT-TOP3-SECTION.
051000     MOVE "400-PRINT-TOP3-SECTION" TO PARA-NAME.
051100     WRITE RPT-REC FROM WS-TOP3-HDR-LINE
051200         AFTER ADVANCING NEXT-PAGE.
051300     WRITE RPT-REC FROM WS-BLANK-LINE
051400         AFTER ADVANCING 1.
051500     WRITE RPT-REC FROM WS-TOP3-COLM-HDR
051600         AFTER ADVANCING 1.
051700     PERFORM 410-PRINT-TOP3-LINE THRU 410-EXIT
051800             VARYING WS-RANK-NBR FROM 1 BY 1
051900             UNTIL WS-RANK-NBR > WS-TOP3-FOUND-CNT.              MKL-0826
052000 400-EXIT.
052100     EXIT.
052200
052300 410-PRINT-TOP3-LINE.
052400     MOVE WS-RANK-NBR              TO T3-RANK-O.
052500     MOVE TOP3-DOC-ID(WS-RANK-NBR)  TO T3-DOC-ID-O.
052600     MOVE TOP3-DOC-NAME(WS-RANK-NBR) TO T3-DOC-NAME-O.
052700     MOVE TOP3-DOC-DEPT(WS-RANK-NBR) TO T3-DOC-DEPT-O.
052800     MOVE TOP3-APT-COUNT(WS-RANK-NBR) TO T3-APT-COUNT-O.
052900     WRITE RPT-REC FROM WS-TOP3-DETAIL-LINE
053000         AFTER ADVANCING 1.
053100 410-EXIT.
053200     EXIT.
053300
053400*----------------------------------------------------------------
053500*  SECTION 2 -- MONTHLY REVENUE
053600*----------------------------------------------------------------
053700 500-MONTHLY-REVENUE-RTN.                                         TGD-0693
053800     MOVE "500-MONTHLY-REVENUE-RTN" TO PARA-NAME.
053900     PERFORM 510-SCAN-INVOICE-FOR-MONTH THRU 510-EXIT
054000             VARYING WS-SCAN-SUB FROM 1 BY 1
054100             UNTIL WS-SCAN-SUB > INV-COUNT.
054200
054300     WRITE RPT-REC FROM WS-REVENUE-HDR-LINE
054400         AFTER ADVANCING NEXT-PAGE.
054500     WRITE RPT-REC FROM WS-BLANK-LINE
054600         AFTER ADVANCING 1.
054700     MOVE PARM-RPT-YEAR       TO REV-CCYY-O.
054800     MOVE PARM-RPT-MONTH      TO REV-MM-O.
054900     MOVE WS-MONTHLY-INV-COUNT TO REV-INV-COUNT-O.
055000     MOVE WS-MONTHLY-REVENUE  TO REV-AMOUNT-O.
055100     WRITE RPT-REC FROM WS-REVENUE-DETAIL-LINE
055200         AFTER ADVANCING 1.
055300 500-EXIT.
055400     EXIT.
055500
055600 510-SCAN-INVOICE-FOR-MONTH.
055700     IF INV-CRE-TBL-CCYY(WS-SCAN-SUB) = PARM-RPT-YEAR             MKL-0998
055800         AND INV-CRE-TBL-MM(WS-SCAN-SUB) = PARM-RPT-MONTH
055900             ADD 1 TO WS-MONTHLY-INV-COUNT
056000             ADD INV-TBL-AMOUNT(WS-SCAN-SUB)
056100                 TO WS-MONTHLY-REVENUE.
056200 510-EXIT.
056300     EXIT.
056400
056500 850-OPEN-FILES.
056600     MOVE "850-OPEN-FILES" TO PARA-NAME.
056700     OPEN INPUT RUNPARM, DOCFILE, APTFILE, INVFILE.
056800     OPEN EXTEND REPORT.
056900     OPEN OUTPUT SYSOUT.
057000 850-EXIT.
057100     EXIT.
057200
057300 860-CLOSE-FILES.
057400     MOVE "860-CLOSE-FILES" TO PARA-NAME.
057500     CLOSE RUNPARM, DOCFILE, APTFILE, INVFILE, REPORT, SYSOUT.
057600 860-EXIT.
057700     EXIT.
057800
057900 900-CLEANUP.
058000     MOVE "900-CLEANUP" TO PARA-NAME.
058100     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
058200     DISPLAY "** DOCTORS LOADED **".
058300     DISPLAY DOC-COUNT.
058400     DISPLAY "** APPOINTMENTS LOADED **".
058500     DISPLAY APT-COUNT.
058600     DISPLAY "** INVOICES IN REPORT PERIOD **".
058700     DISPLAY WS-MONTHLY-INV-COUNT.
058800     DISPLAY "******** NORMAL END OF JOB CLNRPT ********".
058900 900-EXIT.
059000     EXIT.
059100
059200 1000-ABEND-RTN.
059300     WRITE SYSOUT-REC FROM ABEND-REC.
059400     CLOSE RUNPARM, DOCFILE, APTFILE, INVFILE, REPORT, SYSOUT.
059500     DISPLAY "*** ABNORMAL END OF JOB - CLNRPT ***"
059600             UPON CONSOLE.
059700     DIVIDE ZERO-VAL INTO ONE-VAL.
