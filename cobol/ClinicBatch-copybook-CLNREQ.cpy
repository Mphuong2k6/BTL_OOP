000100******************************************************************
000200*  CLNREQ  --  BOOKING-REQUEST RECORD
000300*
000400*  DRIVES THE SCHEDULING BATCH.  FOR ACTION B (BOOK),
000500*  REQ-PATIENT-ID/REQ-DOCTOR-ID/REQ-SERVICE-ID/REQ-START ARE
000600*  ALL USED.  FOR ACTION C (CANCEL) OR D (COMPLETE),
000700*  REQ-PATIENT-ID CARRIES THE APPOINTMENT-ID TO CHANGE AND THE
000800*  REMAINING FIELDS ARE IGNORED -- SEE CLNUPDT 300-BOOK-REQUEST
000900*  AND 360-CANCEL-OR-COMPLETE.
001000*
001100*  NO TRAILER RECORD -- THE FILE IS A PLAIN SEQUENTIAL STREAM OF
001200*  REQUEST RECORDS ONLY, READ UNTIL AT END THE SAME WAY CLNUPDT'S MKL-0826
001300*  FIVE MASTER/DETAIL FILES ARE, PER CR-5518.                     MKL-0826
001400******************************************************************
001500 01  CLN-REQ-REC.
001600     05  REQ-PATIENT-ID             PIC X(8).
001700     05  REQ-DOCTOR-ID              PIC X(8).
001800     05  REQ-SERVICE-ID             PIC X(8).
001900     05  REQ-START                  PIC 9(12).
002000     05  REQ-ACTION                 PIC X(1).
002100         88  REQ-BOOK               VALUE "B".
002200         88  REQ-CANCEL             VALUE "C".
002300         88  REQ-COMPLETE           VALUE "D".
002400     05  FILLER                     PIC X(43).
