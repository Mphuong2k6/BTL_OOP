000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLNEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW BOOKING-REQUEST FILE
001300*          BEFORE THE SCHEDULER (CLNUPDT) EVER SEES IT.
001400*
001500*          IT CONTAINS A SINGLE RECORD PER BOOKING/CANCEL/
001600*          COMPLETE REQUEST -- NO TRAILER RECORD, READ TO         MKL-0826
001700*          END OF FILE THE SAME WAY AS CLNUPDT'S MASTER FILES.    MKL-0826
001800*
001900*          THE PROGRAM EDITS EACH RECORD FOR STRUCTURAL
002000*          VALIDITY ONLY -- IT DOES NOT KNOW WHETHER THE
002100*          PATIENT/DOCTOR/SERVICE ON A RECORD ACTUALLY EXISTS,
002200*          THAT IS CLNUPDT'S JOB.  IT COUNTS RECORDS READ,        MKL-0826
002300*          WRITTEN AND IN ERROR, AND WRITES A "GOOD" BOOKING-     MKL-0826
002350*          REQUEST OUTPUT FILE.                                   MKL-0826
002400*
002500******************************************************************
002600
002700         INPUT FILE              -   REQRAW
002800
002900         INPUT ERROR FILE        -   (NONE, FIRST STEP)
003000
003100         OUTPUT FILE PRODUCED    -   REQEDIT
003200
003300         OUTPUT ERROR FILE       -   REQERR
003400
003500         DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*  CHANGE LOG
003900******************************************************************
004000*  03/14/89  JRS  ORIGINAL INSTALL -- ADAPTED FROM THE DAILY
004100*                 PATIENT-CHARGES EDIT FOR THE NEW SCHEDULING
004200*                 AND BILLING SYSTEM
004300*  08/02/90  JRS  ACTION CODE EDIT ADDED (B/C/D), REQ CR-1188
004400*  11/19/91  TGD  REQ-START RANGE EDITS ADDED (YEAR/MONTH/DAY/
004500*                 HOUR/MINUTE), PREVIOUSLY ONLY NUMERIC-CHECKED
004600*  05/06/93  JRS  BLANK-KEY EDITS SPLIT OUT OF 300 INTO A
004700*                 SEPARATE 310 PARAGRAPH FOR BOOK-ONLY FIELDS
004800*  02/18/97  MKL  FIXED 0C7 WHEN REQRAW WAS EMPTY -- NOW ABENDS
004900*                 CLEANLY WITH A REASON INSTEAD
005000*  09/09/98  MKL  Y2K -- WS-START-CCYY IS ALREADY 4-DIGIT,
005100*                 RANGE EDIT WIDENED TO 1900-2100, SIGNED OFF
005200*  06/23/01  TGD  ADDED WS-ERR-COUNT-SPLIT / WS-ACTION-ECHO
005300*                 WORK AREAS FOR THE PLANNED ERROR-SUMMARY LINE
005400*  01/10/05  JRS  COMMENT CLEAN-UP FOR THE NEW HIRES
005450*  08/26/05  MKL  DROPPED THE TRAILER-RECORD/BALANCE CHECK --
005460*                 THE BOOKING-REQUESTS FILE HAS NO TRAILER, AND
005470*                 DATA ENTRY NEVER BUILT ONE ANYWAY.  REQ CR-5518
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT REQRAW
007100     ASSIGN TO UT-S-REQRAW
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400
007500     SELECT REQEDIT
007600     ASSIGN TO UT-S-REQEDIT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT REQERR
008100     ASSIGN TO UT-S-REQERR
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS EFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500****** THIS FILE IS PASSED IN FROM DATA ENTRY / THE BOOKING
009600****** DESK -- ONE RECORD PER REQUEST, NO TRAILER.  READ TO       MKL-0826
009700****** END OF FILE THE SAME AS CLNUPDT'S MASTER FILES.            MKL-0826
009800 FD  REQRAW
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS REQRAW-REC.
010400 01  REQRAW-REC  PIC X(80).
010500
010600****** THIS FILE IS WRITTEN FOR EVERY REQUEST RECORD THAT PASSES
010700****** THE PROGRAM'S EDIT ROUTINES -- CLNUPDT READS IT NEXT
010800 FD  REQEDIT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS REQEDIT-REC.
011400 01  REQEDIT-REC  PIC X(80).
011500
011600 FD  REQERR
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 120 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS REQERR-REC.
012200 01  REQERR-REC.
012300     05  ERR-MSG                    PIC X(40).
012400     05  REST-OF-REQERR-REC         PIC X(80).
012500
012600** QSAM FILE
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  IFCODE                     PIC X(2).
013100         88  CODE-READ              VALUE SPACES.
013200     05  OFCODE                     PIC X(2).
013300         88  CODE-WRITE             VALUE SPACES.
013400     05  EFCODE                     PIC X(2).
013500         88  CODE-WRITE-ERR         VALUE SPACES.
013600
013700 COPY CLNREQ.
013800 COPY CLNABND.
013900
014400
014500 77  WS-DATE                        PIC 9(6).
014600
014700 01  COUNTERS-AND-ACCUMULATORS.
014800     05  RECORDS-READ               PIC 9(7) COMP.
014900     05  RECORDS-WRITTEN            PIC 9(7) COMP.
015000     05  RECORDS-IN-ERROR           PIC 9(7) COMP.
015100     05  FILLER                     PIC X(4) VALUE SPACES.
015200
015300 01  FLAGS-AND-SWITCHES.
015400     05  MORE-DATA-SW               PIC X(1) VALUE "Y".
015500         88  NO-MORE-DATA           VALUE "N".
015600     05  ERROR-FOUND-SW             PIC X(1) VALUE "N".
015700         88  RECORD-ERROR-FOUND     VALUE "Y".
015800         88  VALID-RECORD           VALUE "N".
015900     05  FILLER                     PIC X(6) VALUE SPACES.
016000
016100*  REQ-START BROKEN OUT FOR THE RANGE EDITS IN 310.
016200 01  WS-START-SPLIT.
016300     05  WS-START-CCYY              PIC 9(4).
016400     05  WS-START-MM                PIC 9(2).
016500     05  WS-START-DD                PIC 9(2).
016600     05  WS-START-HH                PIC 9(2).
016700     05  WS-START-MI                PIC 9(2).
016800     05  FILLER                     PIC X(2) VALUE SPACES.
016900 01  WS-START-SPLIT-R REDEFINES WS-START-SPLIT.
017000     05  WS-START-ALL               PIC 9(12).
017100     05  FILLER                     PIC X(2) VALUE SPACES.
017200
017300*  ERROR COUNT SPLIT -- WORK AREA FOR THE SUMMARY LINE PLANNED
017400*  UNDER CR-1188 (SEE CHANGE LOG 06/23/01), NOT YET WIRED IN.
017500 01  WS-ERR-COUNT-SPLIT.
017600     05  WS-ERR-TENS                PIC 9(6).
017700     05  WS-ERR-UNITS               PIC 9(1).
017800     05  FILLER                     PIC X(1) VALUE SPACES.
017900 01  WS-ERR-COUNT-SPLIT-R REDEFINES WS-ERR-COUNT-SPLIT.
018000     05  WS-ERR-COUNT-WHOLE         PIC 9(7).
018100     05  FILLER                     PIC X(1) VALUE SPACES.
018200
018300*  ACTION-CODE ECHO -- SAME PLANNED SUMMARY LINE.
018400 01  WS-ACTION-ECHO.
018500     05  WS-ACTION-CODE             PIC X(1).
018600     05  FILLER                     PIC X(3) VALUE SPACES.
018700 01  WS-ACTION-ECHO-R REDEFINES WS-ACTION-ECHO.
018800     05  WS-ACTION-ALL              PIC X(4).
018900
019000 PROCEDURE DIVISION.
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019200     PERFORM 100-MAINLINE THRU 100-EXIT                         MKL-0826
019300             UNTIL NO-MORE-DATA.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE ZERO TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB CLNEDIT ********".
020200     ACCEPT  WS-DATE FROM DATE.
020300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020500     PERFORM 900-READ-REQRAW THRU 900-EXIT.
020600     IF NO-MORE-DATA
020700         MOVE "EMPTY BOOKING-REQUESTS FILE" TO ABEND-REASON
020800         GO TO 1000-ABEND-RTN.
020900 000-EXIT.
021000     EXIT.
021100
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO PARA-NAME.
021400     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021500
021600     IF RECORD-ERROR-FOUND
021700         ADD 1 TO RECORDS-IN-ERROR
021800         PERFORM 710-WRITE-REQERR THRU 710-EXIT
021900     ELSE
022000         ADD 1 TO RECORDS-WRITTEN
022100         PERFORM 700-WRITE-REQEDIT THRU 700-EXIT.
022200     PERFORM 900-READ-REQRAW THRU 900-EXIT.
022300 100-EXIT.
022400     EXIT.
022500
022600 300-FIELD-EDITS.
022700     MOVE "N" TO ERROR-FOUND-SW.
022800     MOVE "300-FIELD-EDITS" TO PARA-NAME.
022900
023000     IF NOT REQ-BOOK AND NOT REQ-CANCEL AND NOT REQ-COMPLETE
023100         MOVE "*** INVALID REQ-ACTION" TO                         JRS-0890
023200              ERR-MSG IN REQERR-REC
023300         MOVE "Y" TO ERROR-FOUND-SW
023400         GO TO 300-EXIT.
023500
023600     IF REQ-PATIENT-ID = SPACES
023700         MOVE "*** BLANK REQ-PATIENT-ID" TO
023800              ERR-MSG IN REQERR-REC
023900         MOVE "Y" TO ERROR-FOUND-SW
024000         GO TO 300-EXIT.
024100
024200     IF REQ-BOOK
024300         PERFORM 310-EDIT-BOOK-FIELDS THRU 310-EXIT.
024400 300-EXIT.
024500     EXIT.
024600
024700 310-EDIT-BOOK-FIELDS.                                            JRS-0593
024800     MOVE "310-EDIT-BOOK-FIELDS" TO PARA-NAME.
024900
025000     IF REQ-DOCTOR-ID = SPACES
025100         MOVE "*** BLANK REQ-DOCTOR-ID" TO
025200              ERR-MSG IN REQERR-REC
025300         MOVE "Y" TO ERROR-FOUND-SW
025400         GO TO 310-EXIT.
025500
025600     IF REQ-SERVICE-ID = SPACES
025700         MOVE "*** BLANK REQ-SERVICE-ID" TO
025800              ERR-MSG IN REQERR-REC
025900         MOVE "Y" TO ERROR-FOUND-SW
026000         GO TO 310-EXIT.
026100
026200     IF REQ-START NOT NUMERIC
026300         MOVE "*** NON-NUMERIC REQ-START" TO
026400              ERR-MSG IN REQERR-REC
026500         MOVE "Y" TO ERROR-FOUND-SW
026600         GO TO 310-EXIT.
026700
026800     MOVE REQ-START TO WS-START-ALL.
026900
027000     IF WS-START-CCYY < 1900 OR WS-START-CCYY > 2100              MKL-0998
027100         MOVE "*** REQ-START YEAR OUT OF RANGE" TO
027200              ERR-MSG IN REQERR-REC
027300         MOVE "Y" TO ERROR-FOUND-SW
027400         GO TO 310-EXIT.
027500
027600     IF WS-START-MM < 1 OR WS-START-MM > 12                       TGD-1191
027700         MOVE "*** REQ-START MONTH OUT OF RANGE" TO
027800              ERR-MSG IN REQERR-REC
027900         MOVE "Y" TO ERROR-FOUND-SW
028000         GO TO 310-EXIT.
028100
028200     IF WS-START-DD < 1 OR WS-START-DD > 31
028300         MOVE "*** REQ-START DAY OUT OF RANGE" TO
028400              ERR-MSG IN REQERR-REC
028500         MOVE "Y" TO ERROR-FOUND-SW
028600         GO TO 310-EXIT.
028700
028800     IF WS-START-HH > 23
028900         MOVE "*** REQ-START HOUR OUT OF RANGE" TO
029000              ERR-MSG IN REQERR-REC
029100         MOVE "Y" TO ERROR-FOUND-SW
029200         GO TO 310-EXIT.
029300
029400     IF WS-START-MI > 59
029500         MOVE "*** REQ-START MINUTE OUT OF RANGE" TO
029600              ERR-MSG IN REQERR-REC
029700         MOVE "Y" TO ERROR-FOUND-SW
029800         GO TO 310-EXIT.
029900 310-EXIT.
030000     EXIT.
030100
030200 700-WRITE-REQEDIT.
030300     MOVE "700-WRITE-REQEDIT" TO PARA-NAME.
030400     MOVE CLN-REQ-REC TO REQEDIT-REC.
030500     WRITE REQEDIT-REC.
030600 700-EXIT.
030700     EXIT.
030800
030900 710-WRITE-REQERR.
031000     MOVE "710-WRITE-REQERR" TO PARA-NAME.
031100     MOVE CLN-REQ-REC TO REST-OF-REQERR-REC.
031200     WRITE REQERR-REC.
031300 710-EXIT.
031400     EXIT.
031500
031600 800-OPEN-FILES.
031700     MOVE "800-OPEN-FILES" TO PARA-NAME.
031800     OPEN INPUT REQRAW.
031900     OPEN OUTPUT REQEDIT, REQERR, SYSOUT.
032000 800-EXIT.
032100     EXIT.
032200
032300 850-CLOSE-FILES.
032400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032500     CLOSE REQRAW, REQEDIT, REQERR, SYSOUT.
032600 850-EXIT.
032700     EXIT.
032800
032900 900-READ-REQRAW.                                                 MKL-0297
033000*  REMEMBER TO MOVE "N" TO MORE-DATA-SW IF THE FILE IS AT END
033100     READ REQRAW INTO CLN-REQ-REC
033200         AT END
033300         MOVE "N" TO MORE-DATA-SW
033400         GO TO 900-EXIT
033500     END-READ.
033600     MOVE "N" TO ERROR-FOUND-SW.
033700     ADD 1 TO RECORDS-READ.
033800 900-EXIT.
033900     EXIT.
034000
034100 999-CLEANUP.
034200     MOVE "999-CLEANUP" TO PARA-NAME.
034250*  NO TRAILER TO BALANCE AGAINST -- JUST CLOSE UP.       MKL-0826
035900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036000
036100     DISPLAY "** RECORDS READ **".
036200     DISPLAY RECORDS-READ.
036300     DISPLAY "** RECORDS WRITTEN **".
036400     DISPLAY RECORDS-WRITTEN.
036500     DISPLAY "** RECORDS IN ERROR **".
036600     DISPLAY RECORDS-IN-ERROR.
036700     DISPLAY "******** NORMAL END OF JOB CLNEDIT ********".
036800 999-EXIT.
036900     EXIT.
037000
037100 1000-ABEND-RTN.
037200     WRITE SYSOUT-REC FROM ABEND-REC.
037300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037400     DISPLAY "*** ABNORMAL END OF JOB - CLNEDIT ***"
037500             UPON CONSOLE.
037600     DIVIDE ZERO-VAL INTO ONE-VAL.
