000100******************************************************************
000200*  CLNABND  --  COMMON ABEND / DIAGNOSTIC WORK AREA
000300*
000400*  COPIED INTO EVERY CLINIC BATCH PROGRAM SO THAT A BAD RUN
000500*  ALWAYS LEAVES THE SAME BREADCRUMBS ON SYSOUT -- THE LAST
000600*  PARAGRAPH EXECUTED (PARA-NAME), THE REASON FOR THE ABEND
000700*  (MOVED DIRECTLY INTO ABEND-REASON, PART OF ABEND-REC), AND
000800*  (WHEN IT APPLIES) THE VALUE WE GOT VERSUS THE VALUE WE
000900*  EXPECTED.  1000-ABEND-RTN IN EACH PROGRAM WRITES ABEND-REC
001000*  TO SYSOUT THEN FORCES A 0C7 WITH THE ZERO-VAL/ONE-VAL DIVIDE
001100*  SO THE JOB GETS A NON-ZERO CONDITION CODE.
001200******************************************************************
001300 01  CLN-ABEND-BLOCK.
001400     05  PARA-NAME                  PIC X(32) VALUE SPACES.
001500     05  ABEND-REC.
001600         10  ABEND-TAG              PIC X(10)
001700                                     VALUE "*** ABEND ".
001800         10  ABEND-PGM-ID           PIC X(8)  VALUE SPACES.
001900         10  FILLER                 PIC X(2)  VALUE SPACES.
002000         10  ABEND-REASON           PIC X(60) VALUE SPACES.
002100         10  FILLER                 PIC X(2)  VALUE SPACES.
002200         10  ACTUAL-VAL             PIC 9(9)  VALUE ZERO.
002300         10  FILLER                 PIC X(2)  VALUE SPACES.
002400         10  EXPECTED-VAL           PIC 9(9)  VALUE ZERO.
002500         10  FILLER                 PIC X(28) VALUE SPACES.
002600     05  ZERO-VAL                   PIC 9(1) COMP VALUE 0.
002700     05  ONE-VAL                    PIC 9(1) COMP VALUE 1.
002800     05  FILLER                     PIC X(4) VALUE SPACES.
